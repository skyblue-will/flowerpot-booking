000100*----------------------------------------------------------------
000200*  PLPRINT.CBL
000300*  PAGE-HEADING AND PAGE-BREAK PARAGRAPHS SHARED BY EVERY PROGRAM
000400*  THAT WRITES TO THE REPORT-FILE.  A CALLING PROGRAM MUST DEFINE
000500*  TITLE-LINE, HEADING-1, HEADING-2, PAGE-NUMBER AND
000600*  W-PRINTED-LINES (WITH 88 PAGE-FULL) BEFORE COPYING THIS IN.
000700*----------------------------------------------------------------
000800*  03/24/09  RHT  ORIGINAL, LIFTED OUT OF THE VENDOR LISTING.
000900*----------------------------------------------------------------
001000 PRINT-HEADINGS.
001100     ADD 1 TO PAGE-NUMBER.
001200     MOVE TITLE-LINE TO REPORT-LINE.
001300     WRITE REPORT-LINE AFTER ADVANCING PAGE.
001400     MOVE SPACES TO REPORT-LINE.
001500     WRITE REPORT-LINE AFTER ADVANCING 1.
001600     MOVE HEADING-1 TO REPORT-LINE.
001700     WRITE REPORT-LINE AFTER ADVANCING 1.
001800     MOVE HEADING-2 TO REPORT-LINE.
001900     WRITE REPORT-LINE AFTER ADVANCING 1.
002000     MOVE SPACES TO REPORT-LINE.
002100     WRITE REPORT-LINE AFTER ADVANCING 1.
002200     MOVE 05 TO W-PRINTED-LINES.
002300
002400 FINALIZE-PAGE.
002500     MOVE SPACES TO REPORT-LINE.
002600     WRITE REPORT-LINE AFTER ADVANCING 2.
