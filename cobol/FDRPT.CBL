000100*----------------------------------------------------------------
000200*  FDRPT.CBL  --  FD FOR THE PRINTED REPORT FILE.  CARRIES THE
000300*  TWO LISTINGS AND THE TRANSACTION LOG, ALL ON ONE SPOOL.
000400*----------------------------------------------------------------
000500 FD  REPORT-FILE
000600     LABEL RECORDS ARE OMITTED
000700     RECORDING MODE IS F.
000800
000900 01  REPORT-LINE                   PIC X(132).
