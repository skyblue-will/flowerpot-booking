000100*----------------------------------------------------------------
000200*  PL-FIND-GUARDIAN.CBL
000300*  SEARCHES GD-TABLE-AREA EITHER BY GD-ID (W-SEEK-GD-ID NOT ZERO)
000400*  OR BY E-MAIL ADDRESS (W-SEEK-GD-EMAIL NOT SPACES).  THE
000500*  E-MAIL COMPARE IS MADE CASE-INSENSITIVE BY FOLDING BOTH SIDES
000600*  TO UPPER CASE FIRST, SINCE A FAMILY MAY TYPE THEIR ADDRESS
000700*  DIFFERENTLY FROM ONE BOOKING TO THE NEXT.
000800*----------------------------------------------------------------
000900*  03/26/09  RHT  ORIGINAL.
001000*  11/02/13  RHT  CR-0244 -- ADDED THE CASE-FOLDED E-MAIL COMPARE
001100*                  SO REPEAT GUARDIANS STOP GETTING DUPLICATE IDS.
001200*----------------------------------------------------------------
001300 FIND-GUARDIAN-RECORD.
001400     MOVE "N" TO W-FOUND-GUARDIAN-RECORD.
001500     SET GD-IX TO 1.
001600
001700     IF W-SEEK-GD-EMAIL IS EQUAL TO SPACES
001800         GO TO FIND-GUARDIAN-RECORD-LOOP.
001900
002000     MOVE W-SEEK-GD-EMAIL TO W-FOLD-EMAIL-1.
002100     INSPECT W-FOLD-EMAIL-1 CONVERTING
002200             "abcdefghijklmnopqrstuvwxyz" TO
002300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002400
002500 FIND-GUARDIAN-RECORD-LOOP.
002600     IF GD-IX IS GREATER THAN GD-TABLE-COUNT
002700         GO TO FIND-GUARDIAN-RECORD-EXIT.
002800
002900     IF W-SEEK-GD-EMAIL IS EQUAL TO SPACES
003000         GO TO FIND-GUARDIAN-RECORD-BY-ID.
003100
003200     MOVE GD-EMAIL (GD-IX) TO W-FOLD-EMAIL-2.
003300     INSPECT W-FOLD-EMAIL-2 CONVERTING
003400             "abcdefghijklmnopqrstuvwxyz" TO
003500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003600     IF W-FOLD-EMAIL-1 IS NOT EQUAL TO W-FOLD-EMAIL-2
003700         GO TO FIND-GUARDIAN-RECORD-NEXT.
003800
003900     MOVE "Y" TO W-FOUND-GUARDIAN-RECORD.
004000     MOVE GD-ID (GD-IX) TO W-SEEK-GD-ID.
004100     GO TO FIND-GUARDIAN-RECORD-EXIT.
004200
004300 FIND-GUARDIAN-RECORD-BY-ID.
004400     IF GD-ID (GD-IX) IS NOT EQUAL TO W-SEEK-GD-ID
004500         GO TO FIND-GUARDIAN-RECORD-NEXT.
004600
004700     MOVE "Y" TO W-FOUND-GUARDIAN-RECORD.
004800     GO TO FIND-GUARDIAN-RECORD-EXIT.
004900
005000 FIND-GUARDIAN-RECORD-NEXT.
005100     SET GD-IX UP BY 1.
005200     GO TO FIND-GUARDIAN-RECORD-LOOP.
005300
005400 FIND-GUARDIAN-RECORD-EXIT.
005500     EXIT.
