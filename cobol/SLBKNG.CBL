000100*----------------------------------------------------------------
000200*  SLBKNG.CBL  --  SELECT CLAUSE FOR THE BOOKING MASTER FILE.
000300*----------------------------------------------------------------
000400 SELECT BOOKING-FILE
000500     ASSIGN TO BOOKINGS
000600     ORGANIZATION IS LINE SEQUENTIAL.
