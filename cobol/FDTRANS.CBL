000100*----------------------------------------------------------------
000200*  FDTRANS.CBL
000300*  FD AND RECORD LAYOUT FOR THE DAILY TRANSACTIONS FILE.
000400*  ONE RECORD PER USE-CASE INVOCATION.  TX-CODE SELECTS WHICH OF
000500*  THE 12 PARAMETER LAYOUTS TX-PARM IS TO BE READ AS.
000600*----------------------------------------------------------------
000700*  03/11/09  RHT  ORIGINAL 12-TRANSACTION LAYOUT.
000800*----------------------------------------------------------------
000900 FD  TRANSACTIONS-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.
001200
001300 01  TRANSACTION-RECORD.
001400     05  TX-SEQUENCE               PIC 9(06).
001500     05  TX-CODE                   PIC X(04).
001600         88  TX-CREATE-WORKSHOP        VALUE "CRWS".
001700         88  TX-EDIT-WORKSHOP          VALUE "EDWS".
001800         88  TX-DELETE-WORKSHOP        VALUE "DLWS".
001900         88  TX-VIEW-AVAILABLE         VALUE "VAWS".
002000         88  TX-PREVENT-OVERBOOK       VALUE "POVB".
002100         88  TX-UPDATE-AVAILABILITY    VALUE "UPAV".
002200         88  TX-CREATE-BOOKING         VALUE "CRBK".
002300         88  TX-CANCEL-BOOKING         VALUE "CNBK".
002400         88  TX-PREVENT-DUPLICATE      VALUE "PVDB".
002500         88  TX-VIEW-BOOKINGS          VALUE "VWBK".
002600         88  TX-REGISTER-GUARDIAN      VALUE "RGGD".
002700         88  TX-LINK-BOOKINGS          VALUE "LKBK".
002800     05  TX-PARM                   PIC X(330).
002900
003000*----------------------------------------------------------------
003100*  TX-PARM REDEFINED BY TRANSACTION FAMILY.  ONLY THE FIELDS OF
003200*  THE FAMILY NAMED BY TX-CODE ARE MEANINGFUL ON A GIVEN RECORD.
003300*----------------------------------------------------------------
003400     05  TXW-PARM REDEFINES TX-PARM.
003500         10  TXW-WORKSHOP-ID       PIC 9(06).
003600         10  TXW-TITLE             PIC X(40).
003700         10  TXW-DATE              PIC 9(08).
003800         10  TXW-TIME              PIC 9(04).
003900         10  TXW-LOCATION          PIC X(30).
004000         10  TXW-MAX-FAMILIES      PIC 9(04).
004100         10  TXW-MAX-CHILDREN      PIC 9(04).
004200         10  FILLER                PIC X(234).
004300
004400     05  TXD-PARM REDEFINES TX-PARM.
004500         10  TXD-WORKSHOP-ID       PIC 9(06).
004600         10  FILLER                PIC X(324).
004700
004800     05  TXA-PARM REDEFINES TX-PARM.
004900         10  TXA-CURRENT-DATE      PIC 9(08).
005000         10  FILLER                PIC X(322).
005100
005200     05  TXP-PARM REDEFINES TX-PARM.
005300         10  TXP-WORKSHOP-ID       PIC 9(06).
005400         10  TXP-REQUEST-FAMILIES  PIC 9(04).
005500         10  TXP-REQUEST-CHILDREN  PIC 9(04).
005600         10  FILLER                PIC X(316).
005700
005800     05  TXU-PARM REDEFINES TX-PARM.
005900         10  TXU-WORKSHOP-ID       PIC 9(06).
006000         10  TXU-FAMILY-CHANGE     PIC S9(04).
006100         10  TXU-CHILD-CHANGE      PIC S9(04).
006200         10  FILLER                PIC X(316).
006300
006400     05  TXC-PARM REDEFINES TX-PARM.
006500         10  TXC-WORKSHOP-ID       PIC 9(06).
006600         10  TXC-GUARDIAN-NAME     PIC X(30).
006700         10  TXC-GUARDIAN-EMAIL    PIC X(40).
006800         10  TXC-GUARDIAN-PHONE    PIC X(15).
006900         10  TXC-GUARDIAN-ZIP      PIC X(10).
007000         10  TXC-CHILD-COUNT       PIC 9(02).
007100         10  TXC-CHILD OCCURS 10 TIMES.
007200             15  TXC-CHILD-NAME    PIC X(20).
007300             15  TXC-CHILD-AGE     PIC 9(02).
007400         10  FILLER                PIC X(07).
007500
007600     05  TXX-PARM REDEFINES TX-PARM.
007700         10  TXX-BOOKING-ID        PIC 9(06).
007800         10  TXX-CANCELLER-ADMIN   PIC X(01).
007900         10  TXX-CANCELLER-GD-ID   PIC 9(06).
008000         10  TXX-CANCEL-REASON     PIC X(40).
008100         10  FILLER                PIC X(277).
008200
008300     05  TXV-PARM REDEFINES TX-PARM.
008400         10  TXV-GUARDIAN-EMAIL    PIC X(40).
008500         10  TXV-WORKSHOP-ID       PIC 9(06).
008600         10  FILLER                PIC X(284).
008700
008800     05  TXB-PARM REDEFINES TX-PARM.
008900         10  TXB-WORKSHOP-ID       PIC 9(06).
009000         10  TXB-VIEWER-ADMIN      PIC X(01).
009100         10  TXB-VIEWER-GD-ID      PIC 9(06).
009200         10  FILLER                PIC X(317).
009300
009400     05  TXR-PARM REDEFINES TX-PARM.
009500         10  TXR-GUARDIAN-NAME     PIC X(30).
009600         10  TXR-GUARDIAN-EMAIL    PIC X(40).
009700         10  TXR-GUARDIAN-PHONE    PIC X(15).
009800         10  TXR-GUARDIAN-ZIP      PIC X(10).
009900         10  FILLER                PIC X(235).
010000
010100     05  TXL-PARM REDEFINES TX-PARM.
010200         10  TXL-GUARDIAN-ID       PIC 9(06).
010300         10  TXL-BOOKING-COUNT     PIC 9(02).
010400         10  TXL-BOOKING-ID OCCURS 10 TIMES
010500                                   PIC 9(06).
010600         10  FILLER                PIC X(262).
