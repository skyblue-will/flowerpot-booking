000100*----------------------------------------------------------------
000200*  SLGRDN.CBL  --  SELECT CLAUSE FOR THE GUARDIAN MASTER FILE.
000300*----------------------------------------------------------------
000400 SELECT GUARDIAN-FILE
000500     ASSIGN TO GUARDIANS
000600     ORGANIZATION IS LINE SEQUENTIAL.
