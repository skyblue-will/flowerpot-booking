000100*----------------------------------------------------------------
000200*  FDBKNG.CBL
000300*  FD AND RECORD LAYOUT FOR THE BOOKING MASTER FILE.
000400*  A BOOKING CARRIES UP TO 10 CHILDREN INLINE -- THE SHOP HAS
000500*  NEVER HAD A FAMILY BRING MORE THAN EIGHT TO ONE WORKSHOP BUT
000600*  WE LEFT TWO SLOTS OF HEADROOM.
000700*----------------------------------------------------------------
000800*  02/03/09  RHT  ORIGINAL LAYOUT.
000900*  11/20/11  RHT  ADDED BK-CANCEL-REASON (REQUEST #118).
001000*----------------------------------------------------------------
001100 FD  BOOKING-FILE
001200     LABEL RECORDS ARE STANDARD
001300     RECORDING MODE IS F.
001400
001500 01  BOOKING-RECORD.
001600     05  BK-ID                     PIC 9(06).
001700     05  BK-WORKSHOP-ID            PIC 9(06).
001800     05  BK-GUARDIAN-ID            PIC 9(06).
001900     05  BK-STATUS                 PIC X(01).
002000         88  BK-ACTIVE             VALUE "A".
002100         88  BK-CANCELLED          VALUE "C".
002200     05  BK-CANCEL-REASON          PIC X(40).
002300     05  BK-CHILD-COUNT            PIC 9(02).
002400     05  BK-CHILD OCCURS 10 TIMES
002500                  INDEXED BY BKR-CHILD-IX.
002600         10  BK-CHILD-NAME         PIC X(20).
002700         10  BK-CHILD-AGE          PIC 9(02).
002800     05  FILLER                    PIC X(40).
