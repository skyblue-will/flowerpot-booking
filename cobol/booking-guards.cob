000100*----------------------------------------------------------------
000200*  PROGRAM-ID.  BOOKING-GUARDS
000300*  AUTHOR.      R. H. TILLMAN
000400*  INSTALLATION. FLOWERPOT WORKSHOP CENTER -- DATA PROCESSING
000500*  DATE-WRITTEN. 03/10/09
000600*  DATE-COMPILED.
000700*  SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*----------------------------------------------------------------
000900*  THE THREE CAPACITY/DUPLICATE GUARD CHECKS -- POVB, UPAV AND
001000*  PVDB.  NONE OF THESE CHANGE A BOOKING RECORD; POVB AND PVDB ARE
001100*  PURE QUESTIONS, UPAV IS THE ONE PLACE THAT ADJUSTS A WORKSHOP'S
001200*  USED-SLOT COUNTERS OUTSIDE OF A FULL CREATE/CANCEL BOOKING.
001300*----------------------------------------------------------------
001400*  CHANGE LOG
001500*----------------------------------------------------------------
001600*  03/10/09  RHT  ORIGINAL -- PREVENT-OVERBOOKING ONLY.               ORIG
001700*  03/14/09  RHT  ADDED UPDATE-WORKSHOP-AVAILABILITY.                  CHG
001800*  09/30/98  RHT  Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM.  NO       Y2K
001900*                  CHANGE REQUIRED.
002000*  11/02/13  RHT  CR-0244 -- ADDED PREVENT-DUPLICATE-BOOKING       CR-0244
002100*                  USING THE NEW CASE-FOLDED GUARDIAN LOOK-UP.
002200*  02/14/18  JKN  CR-0308 -- FIND-WORKSHOP-RECORD WAS              CR-0308
002300*                  PERFORMED WITHOUT A THRU, SO THE -LOOP PARAGRAPH
002400*                  THAT SETS THE FOUND FLAG WAS NEVER REACHED.  ALL
002500*                  THREE CALLS NOW PERFORM THRU
002600*                  FIND-WORKSHOP-RECORD-EXIT.
002700*----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. booking-guards.
003000 AUTHOR. R. H. TILLMAN.
003100 INSTALLATION. FLOWERPOT WORKSHOP CENTER.
003200 DATE-WRITTEN. 03/10/09.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300     01  W-FOUND-WORKSHOP-RECORD       PIC X(01).
004400         88  BG-FOUND-WORKSHOP         VALUE "Y".
004500     01  W-SEEK-WS-ID                  PIC 9(06).
004600
004700     01  W-FOLD-EMAIL-1                PIC X(40).
004800     01  W-FOLD-EMAIL-2                PIC X(40).
004900
005000     01  W-REMAIN-FAMILIES             PIC S9(05) COMP.
005100     01  W-REMAIN-CHILDREN             PIC S9(05) COMP.
005200
005300     01  W-NEW-FAMILY-USAGE            PIC S9(05) COMP.
005400     01  W-NEW-CHILD-USAGE             PIC S9(05) COMP.
005500
005600     01  W-DUP-FOUND                   PIC X(01).
005700         88  BG-DUPLICATE-FOUND        VALUE "Y".
005800
005900 LINKAGE SECTION.
006000     COPY "FDTRANS.CBL".
006100     COPY "WSTABLES.CBL".
006200     COPY "WSRESULT.CBL".
006300
006400 PROCEDURE DIVISION USING TRANSACTION-RECORD
006500                           TABLE-CONTROL-COUNTS
006600                           WS-TABLE-AREA
006700                           GD-TABLE-AREA
006800                           BK-TABLE-AREA
006900                           RESULT-AREA.
007000
007100 0100-MAIN-CONTROL.
007200     MOVE SPACES TO RESULT-AREA.
007300     MOVE ZERO TO RES-DETAIL-COUNT.
007400
007500     IF TX-PREVENT-OVERBOOK
007600         PERFORM 0200-PREVENT-OVERBOOKING
007700         GO TO 0100-MAIN-CONTROL-EXIT.
007800
007900     IF TX-UPDATE-AVAILABILITY
008000         PERFORM 0300-UPDATE-WORKSHOP-AVAILABILITY
008100         GO TO 0100-MAIN-CONTROL-EXIT.
008200
008300     PERFORM 0400-PREVENT-DUPLICATE-BOOKING.
008400
008500 0100-MAIN-CONTROL-EXIT.
008600     EXIT PROGRAM.
008700
008800 0200-PREVENT-OVERBOOKING.
008900     IF TXP-WORKSHOP-ID IS EQUAL TO ZERO
009000         OR TXP-REQUEST-FAMILIES IS EQUAL TO ZERO
009100         OR TXP-REQUEST-CHILDREN IS EQUAL TO ZERO
009200         MOVE "N" TO RES-SUCCESS
009300         MOVE "Invalid capacity request" TO RES-ERROR-MSG
009400         GO TO 0200-PREVENT-OVERBOOKING-EXIT.
009500
009600     MOVE TXP-WORKSHOP-ID TO W-SEEK-WS-ID.
009700     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
009800     IF NOT BG-FOUND-WORKSHOP
009900         MOVE "N" TO RES-SUCCESS
010000         MOVE "Workshop not found" TO RES-ERROR-MSG
010100         GO TO 0200-PREVENT-OVERBOOKING-EXIT.
010200
010300     PERFORM 0210-COMPUTE-REMAINING-SLOTS.
010400     MOVE W-REMAIN-FAMILIES TO RES-REMAIN-FAMILIES.
010500     MOVE W-REMAIN-CHILDREN TO RES-REMAIN-CHILDREN.
010600
010700     IF TXP-REQUEST-FAMILIES IS GREATER THAN W-REMAIN-FAMILIES
010800         MOVE "N" TO RES-ANSWER
010900         STRING "Requested " DELIMITED BY SIZE
011000                TXP-REQUEST-FAMILIES DELIMITED BY SIZE
011100                " families but only " DELIMITED BY SIZE
011200                W-REMAIN-FAMILIES DELIMITED BY SIZE
011300                " available" DELIMITED BY SIZE
011400             INTO RES-ERROR-MSG
011500         GO TO 0200-PREVENT-OVERBOOKING-ANSWERED.
011600
011700     IF TXP-REQUEST-CHILDREN IS GREATER THAN W-REMAIN-CHILDREN
011800         MOVE "N" TO RES-ANSWER
011900         STRING "Requested " DELIMITED BY SIZE
012000                TXP-REQUEST-CHILDREN DELIMITED BY SIZE
012100                " children but only " DELIMITED BY SIZE
012200                W-REMAIN-CHILDREN DELIMITED BY SIZE
012300                " available" DELIMITED BY SIZE
012400             INTO RES-ERROR-MSG
012500         GO TO 0200-PREVENT-OVERBOOKING-ANSWERED.
012600
012700     MOVE "Y" TO RES-ANSWER.
012800
012900 0200-PREVENT-OVERBOOKING-ANSWERED.
013000     MOVE "Y" TO RES-SUCCESS.
013100     MOVE WS-ID (WS-IX) TO RES-ID.
013200
013300 0200-PREVENT-OVERBOOKING-EXIT.
013400     EXIT.
013500
013600 0210-COMPUTE-REMAINING-SLOTS.
013700     COMPUTE W-REMAIN-FAMILIES =
013800         WS-MAX-FAMILIES (WS-IX) - WS-CUR-FAMILIES (WS-IX).
013900     IF W-REMAIN-FAMILIES IS LESS THAN ZERO
014000         MOVE ZERO TO W-REMAIN-FAMILIES.
014100     COMPUTE W-REMAIN-CHILDREN =
014200         WS-MAX-CHILDREN (WS-IX) - WS-CUR-CHILDREN (WS-IX).
014300     IF W-REMAIN-CHILDREN IS LESS THAN ZERO
014400         MOVE ZERO TO W-REMAIN-CHILDREN.
014500
014600 0210-COMPUTE-REMAINING-SLOTS-EXIT.
014700     EXIT.
014800
014900 0300-UPDATE-WORKSHOP-AVAILABILITY.
015000     IF TXU-WORKSHOP-ID IS EQUAL TO ZERO
015100         MOVE "N" TO RES-SUCCESS
015200         MOVE "Invalid availability request" TO RES-ERROR-MSG
015300         GO TO 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
015400
015500     IF TXU-FAMILY-CHANGE IS EQUAL TO ZERO
015600         AND TXU-CHILD-CHANGE IS EQUAL TO ZERO
015700         MOVE "N" TO RES-SUCCESS
015800         MOVE "Invalid availability request" TO RES-ERROR-MSG
015900         GO TO 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
016000
016100     MOVE TXU-WORKSHOP-ID TO W-SEEK-WS-ID.
016200     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
016300     IF NOT BG-FOUND-WORKSHOP
016400         MOVE "N" TO RES-SUCCESS
016500         MOVE "Workshop not found" TO RES-ERROR-MSG
016600         GO TO 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
016700
016800     COMPUTE W-NEW-FAMILY-USAGE =
016900         WS-CUR-FAMILIES (WS-IX) - TXU-FAMILY-CHANGE.
017000     COMPUTE W-NEW-CHILD-USAGE =
017100         WS-CUR-CHILDREN (WS-IX) - TXU-CHILD-CHANGE.
017200
017300     IF W-NEW-FAMILY-USAGE IS LESS THAN ZERO
017400         MOVE "N" TO RES-SUCCESS
017500         MOVE "Family usage would go below zero" TO RES-ERROR-MSG
017600         GO TO 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
017700
017800     IF W-NEW-CHILD-USAGE IS LESS THAN ZERO
017900         MOVE "N" TO RES-SUCCESS
018000         MOVE "Child usage would go below zero" TO RES-ERROR-MSG
018100         GO TO 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
018200
018300     IF W-NEW-FAMILY-USAGE IS GREATER THAN WS-MAX-FAMILIES (WS-IX)
018400         MOVE "N" TO RES-SUCCESS
018500         MOVE "Family usage would exceed capacity" TO RES-ERROR-MSG
018600         GO TO 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
018700
018800     IF W-NEW-CHILD-USAGE IS GREATER THAN WS-MAX-CHILDREN (WS-IX)
018900         MOVE "N" TO RES-SUCCESS
019000         MOVE "Child usage would exceed capacity" TO RES-ERROR-MSG
019100         GO TO 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
019200
019300     MOVE W-NEW-FAMILY-USAGE TO WS-CUR-FAMILIES (WS-IX).
019400     MOVE W-NEW-CHILD-USAGE TO WS-CUR-CHILDREN (WS-IX).
019500
019600     PERFORM 0210-COMPUTE-REMAINING-SLOTS.
019700     MOVE W-REMAIN-FAMILIES TO RES-REMAIN-FAMILIES.
019800     MOVE W-REMAIN-CHILDREN TO RES-REMAIN-CHILDREN.
019900     MOVE WS-ID (WS-IX) TO RES-ID.
020000     MOVE "Y" TO RES-SUCCESS.
020100
020200 0300-UPDATE-WORKSHOP-AVAILABILITY-EXIT.
020300     EXIT.
020400
020500 0400-PREVENT-DUPLICATE-BOOKING.
020600     MOVE "N" TO RES-ANSWER.
020700     IF TXV-GUARDIAN-EMAIL IS EQUAL TO SPACES
020800         OR TXV-WORKSHOP-ID IS EQUAL TO ZERO
020900         MOVE "N" TO RES-SUCCESS
021000         MOVE "Invalid duplicate-check request" TO RES-ERROR-MSG
021100         GO TO 0400-PREVENT-DUPLICATE-BOOKING-EXIT.
021200
021300     MOVE TXV-WORKSHOP-ID TO W-SEEK-WS-ID.
021400     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
021500     IF NOT BG-FOUND-WORKSHOP
021600         MOVE "N" TO RES-SUCCESS
021700         MOVE "Workshop not found" TO RES-ERROR-MSG
021800         GO TO 0400-PREVENT-DUPLICATE-BOOKING-EXIT.
021900
022000     MOVE "N" TO W-DUP-FOUND.
022100     SET GD-IX TO 1.
022200     PERFORM 0410-TEST-ONE-GUARDIAN-MATCH
022300         THRU 0410-TEST-ONE-GUARDIAN-MATCH-EXIT
022400         UNTIL GD-IX IS GREATER THAN GD-TABLE-COUNT
022500            OR BG-DUPLICATE-FOUND.
022600
022700     IF BG-DUPLICATE-FOUND
022800         MOVE "Y" TO RES-ANSWER
022900     ELSE
023000         MOVE "N" TO RES-ANSWER.
023100
023200     MOVE "Y" TO RES-SUCCESS.
023300     MOVE TXV-WORKSHOP-ID TO RES-ID.
023400
023500 0400-PREVENT-DUPLICATE-BOOKING-EXIT.
023600     EXIT.
023700
023800 0410-TEST-ONE-GUARDIAN-MATCH.
023900     MOVE GD-EMAIL (GD-IX) TO W-FOLD-EMAIL-1.
024000     MOVE TXV-GUARDIAN-EMAIL TO W-FOLD-EMAIL-2.
024100     INSPECT W-FOLD-EMAIL-1 CONVERTING
024200             "abcdefghijklmnopqrstuvwxyz" TO
024300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024400     INSPECT W-FOLD-EMAIL-2 CONVERTING
024500             "abcdefghijklmnopqrstuvwxyz" TO
024600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024700     IF W-FOLD-EMAIL-1 IS NOT EQUAL TO W-FOLD-EMAIL-2
024800         GO TO 0410-TEST-ONE-GUARDIAN-MATCH-NEXT.
024900
025000     SET BK-IX TO 1.
025100     PERFORM 0412-TEST-ONE-BOOKING-MATCH
025200         THRU 0412-TEST-ONE-BOOKING-MATCH-EXIT
025300         UNTIL BK-IX IS GREATER THAN BK-TABLE-COUNT
025400            OR BG-DUPLICATE-FOUND.
025500     GO TO 0410-TEST-ONE-GUARDIAN-MATCH-EXIT.
025600
025700 0410-TEST-ONE-GUARDIAN-MATCH-NEXT.
025800     SET GD-IX UP BY 1.
025900
026000 0410-TEST-ONE-GUARDIAN-MATCH-EXIT.
026100     EXIT.
026200
026300 0412-TEST-ONE-BOOKING-MATCH.
026400     IF BK-GUARDIAN-ID (BK-IX) IS EQUAL TO GD-ID (GD-IX)
026500         AND BK-WORKSHOP-ID (BK-IX) IS EQUAL TO TXV-WORKSHOP-ID
026600         AND BK-ACTIVE (BK-IX)
026700         MOVE "Y" TO W-DUP-FOUND
026800         GO TO 0412-TEST-ONE-BOOKING-MATCH-EXIT.
026900     SET BK-IX UP BY 1.
027000
027100 0412-TEST-ONE-BOOKING-MATCH-EXIT.
027200     EXIT.
027300
027400     COPY "PL-FIND-WORKSHOP.CBL".
