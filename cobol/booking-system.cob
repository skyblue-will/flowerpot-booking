000100*----------------------------------------------------------------
000200*  PROGRAM-ID.  BOOKING-SYSTEM
000300*  AUTHOR.      R. H. TILLMAN
000400*  INSTALLATION. FLOWERPOT WORKSHOP CENTER -- DATA PROCESSING
000500*  DATE-WRITTEN. 03/02/09
000600*  DATE-COMPILED.
000700*  SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*----------------------------------------------------------------
000900*  THIS IS THE NIGHTLY BATCH DRIVER FOR WORKSHOP BOOKINGS.  IT
001000*  LOADS THE THREE MASTER FILES INTO MEMORY, PROCESSES THE DAY'S
001100*  TRANSACTIONS ONE AT A TIME BY CALLING THE PROPER SUBPROGRAM
001200*  FOR EACH TRANSACTION CODE, PRINTS A TRANSACTION LOG LINE FOR
001300*  EVERY TRANSACTION, AND REWRITES THE MASTERS AT THE END OF THE
001400*  RUN.  NOBODY SITS AT A TERMINAL FOR THIS ONE -- IT RUNS
001500*  UNATTENDED OVERNIGHT OUT OF THE SCHEDULER.
001600*----------------------------------------------------------------
001700*  CHANGE LOG
001800*----------------------------------------------------------------
001900*  03/02/09  RHT  ORIGINAL.                                           ORIG
002000*  03/09/09  RHT  ADDED THE GUARDIAN REGISTRATION TRANSACTION.         CHG
002100*  03/18/09  RHT  ADDED CONTROL TOTALS AT THE FOOT OF THE LOG.         CHG
002200*  04/02/09  RHT  ADDED BOOKING CANCEL AND LINK TRANSACTIONS.          CHG
002300*  04/14/09  RHT  CR-0071 -- MASTERS NOW REWRITTEN EVEN WHEN THE   CR-0071
002400*                  TRANSACTION FILE IS EMPTY, SO A DRY RUN DOES
002500*                  NOT LEAVE THE MASTERS TRUNCATED.
002600*  09/30/98  RHT  Y2K -- ID-CONTROL AND ALL DATE FIELDS CONFIRMED      Y2K
002700*                  FOUR-DIGIT-YEAR CLEAN.  NO CHANGE REQUIRED.
002800*  02/11/02  CMO  CR-0098 -- VIEW-AVAILABLE AND VIEW-BOOKINGS      CR-0098
002900*                  TRANSACTIONS NOW CALL OUT TO THE NEW LISTING
003000*                  PROGRAMS INSTEAD OF BEING SKIPPED.
003100*  07/19/06  CMO  CR-0151 -- LOG LINE NOW SHOWS THE ERROR MESSAGE  CR-0151
003200*                  TEXT, NOT JUST THE REJECT CODE.
003300*  11/02/13  RHT  CR-0244 -- SEE PL-FIND-GUARDIAN.CBL.             CR-0244
003400*  06/05/17  JKN  CR-0301 -- ID-CONTROL FILE NOW OPENED I-O AND    CR-0301
003500*                  REWRITTEN HERE INSTEAD OF BY A SEPARATE STEP.
003600*  02/14/18  JKN  CR-0309 -- 0500-PRINT-HEADINGS-LOG WAS A         CR-0309
003700*                  BARE COPY OF PLPRINT.CBL PERFORMED WITHOUT A
003800*                  THRU, SO THE HEADING/PAGE-BREAK LOGIC WAS NEVER
003900*                  REACHED AND THE CONTROL-TOTALS LOG RAN
004000*                  HEADERLESS.  THE THREE CALLS NOW PERFORM THRU
004100*                  FINALIZE-PAGE.
004200*----------------------------------------------------------------
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. booking-system.
004500 AUTHOR. R. H. TILLMAN.
004600 INSTALLATION. FLOWERPOT WORKSHOP CENTER.
004700 DATE-WRITTEN. 03/02/09.
004800 DATE-COMPILED.
004900 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS U-DRY-RUN-REQUESTED.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     COPY "SLWKSHP.CBL".
006000     COPY "SLGRDN.CBL".
006100     COPY "SLBKNG.CBL".
006200     COPY "SLCNTRL.CBL".
006300     COPY "SLTRANS.CBL".
006400     COPY "SLRPT.CBL".
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800     COPY "FDWKSHP.CBL".
006900     COPY "FDGRDN.CBL".
007000     COPY "FDBKNG.CBL".
007100     COPY "FDCNTRL.CBL".
007200     COPY "FDTRANS.CBL".
007300     COPY "FDRPT.CBL".
007400
007500 WORKING-STORAGE SECTION.
007600     COPY "WSTABLES.CBL".
007700     COPY "WSRESULT.CBL".
007800
007900     01  TITLE-LINE.
008000         05  FILLER               PIC X(38) VALUE SPACES.
008100         05  FILLER               PIC X(40)
008200             VALUE "FLOWERPOT WORKSHOP CENTER -- TRANSACTION LOG".
008300         05  FILLER               PIC X(42) VALUE SPACES.
008400         05  FILLER               PIC X(04) VALUE "PAG:".
008500         05  PAGE-NUMBER          PIC 9(03) VALUE 0.
008600         05  FILLER               PIC X(05) VALUE SPACES.
008700
008800     01  HEADING-1.
008900         05  FILLER               PIC X(06) VALUE "SEQ NO".
009000         05  FILLER               PIC X(02) VALUE SPACES.
009100         05  FILLER               PIC X(04) VALUE "CODE".
009200         05  FILLER               PIC X(02) VALUE SPACES.
009300         05  FILLER               PIC X(03) VALUE "RES".
009400         05  FILLER               PIC X(02) VALUE SPACES.
009500         05  FILLER               PIC X(08) VALUE "ASSIGNED".
009600         05  FILLER               PIC X(02) VALUE SPACES.
009700         05  FILLER               PIC X(40) VALUE "ERROR MESSAGE".
009800         05  FILLER               PIC X(63) VALUE SPACES.
009900
010000     01  HEADING-2.
010100         05  FILLER               PIC X(06) VALUE "======".
010200         05  FILLER               PIC X(02) VALUE SPACES.
010300         05  FILLER               PIC X(04) VALUE "====".
010400         05  FILLER               PIC X(02) VALUE SPACES.
010500         05  FILLER               PIC X(03) VALUE "===".
010600         05  FILLER               PIC X(02) VALUE SPACES.
010700         05  FILLER               PIC X(08) VALUE "========".
010800         05  FILLER               PIC X(02) VALUE SPACES.
010900         05  FILLER               PIC X(40)
011000             VALUE "========================================".
011100         05  FILLER               PIC X(63) VALUE SPACES.
011200
011300     01  DETAIL-LINE.
011400         05  D-TX-SEQUENCE        PIC ZZZZZ9.
011500         05  FILLER               PIC X(02) VALUE SPACES.
011600         05  D-TX-CODE            PIC X(04).
011700         05  FILLER               PIC X(02) VALUE SPACES.
011800         05  D-TX-RESULT          PIC X(03).
011900         05  FILLER               PIC X(02) VALUE SPACES.
012000         05  D-TX-ASSIGNED-ID     PIC ZZZZZ9.
012100         05  FILLER               PIC X(02) VALUE SPACES.
012200         05  D-TX-ERROR-MSG       PIC X(80).
012300         05  FILLER               PIC X(23) VALUE SPACES.
012400
012500     01  TOTAL-LINE-1.
012600         05  FILLER               PIC X(30)
012700             VALUE "TRANSACTIONS READ.........: ".
012800         05  D-TOTAL-READ         PIC ZZZZZ9.
012900         05  FILLER               PIC X(96) VALUE SPACES.
013000
013100     01  TOTAL-LINE-2.
013200         05  FILLER               PIC X(30)
013300             VALUE "TRANSACTIONS SUCCESSFUL...: ".
013400         05  D-TOTAL-OK           PIC ZZZZZ9.
013500         05  FILLER               PIC X(96) VALUE SPACES.
013600
013700     01  TOTAL-LINE-3.
013800         05  FILLER               PIC X(30)
013900             VALUE "TRANSACTIONS REJECTED.....: ".
014000         05  D-TOTAL-FAILED       PIC ZZZZZ9.
014100         05  FILLER               PIC X(96) VALUE SPACES.
014200
014300     01  W-END-OF-FILE             PIC X(01).
014400         88  END-OF-FILE           VALUE "Y".
014500
014600     01  W-END-OF-MASTER           PIC X(01).
014700         88  END-OF-MASTER         VALUE "Y".
014800
014900     01  W-PRINTED-LINES           PIC 9(02) COMP.
015000         88  PAGE-FULL             VALUE 54 THRU 99.
015100
015200     01  CONTROL-TOTALS.
015300         05  W-TRANS-READ          PIC 9(06) COMP.
015400         05  W-TRANS-OK            PIC 9(06) COMP.
015500         05  W-TRANS-FAILED        PIC 9(06) COMP.
015600
015700 PROCEDURE DIVISION.
015800
015900 0100-MAIN-CONTROL.
016000     PERFORM 0200-OPEN-FILES.
016100     PERFORM 0300-LOAD-MASTERS.
016200     PERFORM 0400-LOAD-ID-CONTROL.
016300     PERFORM 0500-PRINT-HEADINGS-LOG THRU FINALIZE-PAGE.
016400
016500     MOVE "N" TO W-END-OF-FILE.
016600     READ TRANSACTIONS-FILE
016700         AT END MOVE "Y" TO W-END-OF-FILE.
016800     PERFORM 0600-PROCESS-ONE-TRANSACTION
016900         THRU 0600-PROCESS-ONE-TRANSACTION-EXIT
017000         UNTIL END-OF-FILE.
017100
017200     PERFORM 0700-PRINT-CONTROL-TOTALS.
017300     PERFORM 0800-REWRITE-MASTERS.
017400     PERFORM 0900-CLOSE-FILES.
017500
017600     STOP RUN.
017700
017800 0200-OPEN-FILES.
017900     OPEN I-O WORKSHOP-FILE.
018000     OPEN I-O GUARDIAN-FILE.
018100     OPEN I-O BOOKING-FILE.
018200     OPEN I-O ID-CONTROL-FILE.
018300     OPEN INPUT TRANSACTIONS-FILE.
018400     OPEN OUTPUT REPORT-FILE.
018500     MOVE ZERO TO W-TRANS-READ.
018600     MOVE ZERO TO W-TRANS-OK.
018700     MOVE ZERO TO W-TRANS-FAILED.
018800     MOVE ZERO TO PAGE-NUMBER.
018900
019000 0300-LOAD-MASTERS.
019100     MOVE ZERO TO WS-TABLE-COUNT.
019200     MOVE "N" TO W-END-OF-MASTER.
019300     READ WORKSHOP-FILE
019400         AT END MOVE "Y" TO W-END-OF-MASTER.
019500     PERFORM 0310-LOAD-ONE-WORKSHOP
019600         THRU 0310-LOAD-ONE-WORKSHOP-EXIT
019700         UNTIL END-OF-MASTER.
019800
019900     MOVE ZERO TO GD-TABLE-COUNT.
020000     MOVE "N" TO W-END-OF-MASTER.
020100     READ GUARDIAN-FILE
020200         AT END MOVE "Y" TO W-END-OF-MASTER.
020300     PERFORM 0320-LOAD-ONE-GUARDIAN
020400         THRU 0320-LOAD-ONE-GUARDIAN-EXIT
020500         UNTIL END-OF-MASTER.
020600
020700     MOVE ZERO TO BK-TABLE-COUNT.
020800     MOVE "N" TO W-END-OF-MASTER.
020900     READ BOOKING-FILE
021000         AT END MOVE "Y" TO W-END-OF-MASTER.
021100     PERFORM 0330-LOAD-ONE-BOOKING
021200         THRU 0330-LOAD-ONE-BOOKING-EXIT
021300         UNTIL END-OF-MASTER.
021400
021500 0310-LOAD-ONE-WORKSHOP.
021600     ADD 1 TO WS-TABLE-COUNT.
021700     SET WS-IX TO WS-TABLE-COUNT.
021800     MOVE CORRESPONDING WORKSHOP-RECORD TO WS-ENTRY (WS-IX).
021900     READ WORKSHOP-FILE
022000         AT END MOVE "Y" TO W-END-OF-MASTER.
022100 0310-LOAD-ONE-WORKSHOP-EXIT.
022200     EXIT.
022300
022400 0320-LOAD-ONE-GUARDIAN.
022500     ADD 1 TO GD-TABLE-COUNT.
022600     SET GD-IX TO GD-TABLE-COUNT.
022700     MOVE CORRESPONDING GUARDIAN-RECORD TO GD-ENTRY (GD-IX).
022800     READ GUARDIAN-FILE
022900         AT END MOVE "Y" TO W-END-OF-MASTER.
023000 0320-LOAD-ONE-GUARDIAN-EXIT.
023100     EXIT.
023200
023300 0330-LOAD-ONE-BOOKING.
023400     ADD 1 TO BK-TABLE-COUNT.
023500     SET BK-IX TO BK-TABLE-COUNT.
023600     MOVE CORRESPONDING BOOKING-RECORD TO BK-ENTRY (BK-IX).
023700     READ BOOKING-FILE
023800         AT END MOVE "Y" TO W-END-OF-MASTER.
023900 0330-LOAD-ONE-BOOKING-EXIT.
024000     EXIT.
024100
024200 0400-LOAD-ID-CONTROL.
024300     READ ID-CONTROL-FILE
024400         AT END
024500             MOVE 1 TO IC-KEY
024600             MOVE ZERO TO IC-LAST-WORKSHOP-ID
024700             MOVE ZERO TO IC-LAST-GUARDIAN-ID
024800             MOVE ZERO TO IC-LAST-BOOKING-ID.
024900
025000 0500-PRINT-HEADINGS-LOG.
025100     COPY "PLPRINT.CBL".
025200
025300 0600-PROCESS-ONE-TRANSACTION.
025400     ADD 1 TO W-TRANS-READ.
025500     MOVE SPACES TO RESULT-AREA.
025600
025700     IF TX-CREATE-WORKSHOP
025800         CALL "workshop-maintenance" USING TRANSACTION-RECORD
025900             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
026000             BK-TABLE-AREA ID-CONTROL-RECORD RESULT-AREA
026100         GO TO 0650-LOG-THE-RESULT.
026200
026300     IF TX-EDIT-WORKSHOP
026400         CALL "workshop-maintenance" USING TRANSACTION-RECORD
026500             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
026600             BK-TABLE-AREA ID-CONTROL-RECORD RESULT-AREA
026700         GO TO 0650-LOG-THE-RESULT.
026800
026900     IF TX-DELETE-WORKSHOP
027000         CALL "workshop-maintenance" USING TRANSACTION-RECORD
027100             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
027200             BK-TABLE-AREA ID-CONTROL-RECORD RESULT-AREA
027300         GO TO 0650-LOG-THE-RESULT.
027400
027500     IF TX-PREVENT-OVERBOOK
027600         CALL "booking-guards" USING TRANSACTION-RECORD
027700             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
027800             BK-TABLE-AREA RESULT-AREA
027900         GO TO 0650-LOG-THE-RESULT.
028000
028100     IF TX-UPDATE-AVAILABILITY
028200         CALL "booking-guards" USING TRANSACTION-RECORD
028300             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
028400             BK-TABLE-AREA RESULT-AREA
028500         GO TO 0650-LOG-THE-RESULT.
028600
028700     IF TX-PREVENT-DUPLICATE
028800         CALL "booking-guards" USING TRANSACTION-RECORD
028900             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
029000             BK-TABLE-AREA RESULT-AREA
029100         GO TO 0650-LOG-THE-RESULT.
029200
029300     IF TX-CREATE-BOOKING
029400         CALL "booking-processing" USING TRANSACTION-RECORD
029500             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
029600             BK-TABLE-AREA ID-CONTROL-RECORD RESULT-AREA
029700         GO TO 0650-LOG-THE-RESULT.
029800
029900     IF TX-CANCEL-BOOKING
030000         CALL "booking-processing" USING TRANSACTION-RECORD
030100             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
030200             BK-TABLE-AREA ID-CONTROL-RECORD RESULT-AREA
030300         GO TO 0650-LOG-THE-RESULT.
030400
030500     IF TX-REGISTER-GUARDIAN
030600         CALL "guardian-registration" USING TRANSACTION-RECORD
030700             TABLE-CONTROL-COUNTS GD-TABLE-AREA BK-TABLE-AREA
030800             ID-CONTROL-RECORD RESULT-AREA
030900         GO TO 0650-LOG-THE-RESULT.
031000
031100     IF TX-LINK-BOOKINGS
031200         CALL "guardian-registration" USING TRANSACTION-RECORD
031300             TABLE-CONTROL-COUNTS GD-TABLE-AREA BK-TABLE-AREA
031400             ID-CONTROL-RECORD RESULT-AREA
031500         GO TO 0650-LOG-THE-RESULT.
031600
031700     IF TX-VIEW-AVAILABLE
031800         CALL "workshop-listing" USING TRANSACTION-RECORD
031900             TABLE-CONTROL-COUNTS WS-TABLE-AREA RESULT-AREA
032000         GO TO 0650-LOG-THE-RESULT.
032100
032200     IF TX-VIEW-BOOKINGS
032300         CALL "booking-listing" USING TRANSACTION-RECORD
032400             TABLE-CONTROL-COUNTS WS-TABLE-AREA GD-TABLE-AREA
032500             BK-TABLE-AREA RESULT-AREA
032600         GO TO 0650-LOG-THE-RESULT.
032700
032800     MOVE "N" TO RES-SUCCESS.
032900     MOVE "UNRECOGNIZED TRANSACTION CODE" TO RES-ERROR-MSG.
033000
033100 0650-LOG-THE-RESULT.
033200     IF RES-WAS-SUCCESSFUL
033300         ADD 1 TO W-TRANS-OK
033400     ELSE
033500         ADD 1 TO W-TRANS-FAILED.
033600
033700     IF PAGE-FULL
033800         PERFORM 0500-PRINT-HEADINGS-LOG THRU FINALIZE-PAGE.
033900
034000     MOVE TX-SEQUENCE TO D-TX-SEQUENCE.
034100     MOVE TX-CODE TO D-TX-CODE.
034200     MOVE RES-ID TO D-TX-ASSIGNED-ID.
034300     MOVE RES-ERROR-MSG TO D-TX-ERROR-MSG.
034400     IF RES-WAS-SUCCESSFUL
034500         MOVE "OK " TO D-TX-RESULT
034600     ELSE
034700         MOVE "ERR" TO D-TX-RESULT.
034800
034900     MOVE DETAIL-LINE TO REPORT-LINE.
035000     WRITE REPORT-LINE AFTER ADVANCING 1.
035100     ADD 1 TO W-PRINTED-LINES.
035200
035300     IF RES-DETAIL-COUNT IS GREATER THAN ZERO
035400         PERFORM 0660-PRINT-ONE-DETAIL-LINE
035500             THRU 0660-PRINT-ONE-DETAIL-LINE-EXIT
035600             VARYING RES-DETAIL-IX FROM 1 BY 1
035700             UNTIL RES-DETAIL-IX IS GREATER THAN RES-DETAIL-COUNT.
035800
035900     READ TRANSACTIONS-FILE
036000         AT END MOVE "Y" TO W-END-OF-FILE.
036100
036200 0600-PROCESS-ONE-TRANSACTION-EXIT.
036300     EXIT.
036400
036500 0660-PRINT-ONE-DETAIL-LINE.
036600     IF PAGE-FULL
036700         PERFORM 0500-PRINT-HEADINGS-LOG THRU FINALIZE-PAGE.
036800     MOVE SPACES TO REPORT-LINE.
036900     MOVE "     " TO REPORT-LINE (1:5).
037000     MOVE RES-DETAIL-LINE (RES-DETAIL-IX) TO REPORT-LINE (6:80).
037100     WRITE REPORT-LINE AFTER ADVANCING 1.
037200     ADD 1 TO W-PRINTED-LINES.
037300 0660-PRINT-ONE-DETAIL-LINE-EXIT.
037400     EXIT.
037500
037600 0700-PRINT-CONTROL-TOTALS.
037700     MOVE SPACES TO REPORT-LINE.
037800     WRITE REPORT-LINE AFTER ADVANCING 2.
037900     MOVE W-TRANS-READ TO D-TOTAL-READ.
038000     MOVE TOTAL-LINE-1 TO REPORT-LINE.
038100     WRITE REPORT-LINE AFTER ADVANCING 1.
038200     MOVE W-TRANS-OK TO D-TOTAL-OK.
038300     MOVE TOTAL-LINE-2 TO REPORT-LINE.
038400     WRITE REPORT-LINE AFTER ADVANCING 1.
038500     MOVE W-TRANS-FAILED TO D-TOTAL-FAILED.
038600     MOVE TOTAL-LINE-3 TO REPORT-LINE.
038700     WRITE REPORT-LINE AFTER ADVANCING 1.
038800
038900 0800-REWRITE-MASTERS.
039000     CLOSE WORKSHOP-FILE.
039100     OPEN OUTPUT WORKSHOP-FILE.
039200     SET WS-IX TO 1.
039300     PERFORM 0810-WRITE-ONE-WORKSHOP
039400         THRU 0810-WRITE-ONE-WORKSHOP-EXIT
039500         VARYING WS-IX FROM 1 BY 1
039600         UNTIL WS-IX IS GREATER THAN WS-TABLE-COUNT.
039700
039800     CLOSE GUARDIAN-FILE.
039900     OPEN OUTPUT GUARDIAN-FILE.
040000     PERFORM 0820-WRITE-ONE-GUARDIAN
040100         THRU 0820-WRITE-ONE-GUARDIAN-EXIT
040200         VARYING GD-IX FROM 1 BY 1
040300         UNTIL GD-IX IS GREATER THAN GD-TABLE-COUNT.
040400
040500     CLOSE BOOKING-FILE.
040600     OPEN OUTPUT BOOKING-FILE.
040700     PERFORM 0830-WRITE-ONE-BOOKING
040800         THRU 0830-WRITE-ONE-BOOKING-EXIT
040900         VARYING BK-IX FROM 1 BY 1
041000         UNTIL BK-IX IS GREATER THAN BK-TABLE-COUNT.
041100
041200     CLOSE ID-CONTROL-FILE.
041300     OPEN OUTPUT ID-CONTROL-FILE.
041400     MOVE 1 TO IC-KEY.
041500     WRITE ID-CONTROL-RECORD.
041600
041700 0810-WRITE-ONE-WORKSHOP.
041800     MOVE CORRESPONDING WS-ENTRY (WS-IX) TO WORKSHOP-RECORD.
041900     WRITE WORKSHOP-RECORD.
042000 0810-WRITE-ONE-WORKSHOP-EXIT.
042100     EXIT.
042200
042300 0820-WRITE-ONE-GUARDIAN.
042400     MOVE CORRESPONDING GD-ENTRY (GD-IX) TO GUARDIAN-RECORD.
042500     WRITE GUARDIAN-RECORD.
042600 0820-WRITE-ONE-GUARDIAN-EXIT.
042700     EXIT.
042800
042900 0830-WRITE-ONE-BOOKING.
043000     MOVE CORRESPONDING BK-ENTRY (BK-IX) TO BOOKING-RECORD.
043100     WRITE BOOKING-RECORD.
043200 0830-WRITE-ONE-BOOKING-EXIT.
043300     EXIT.
043400
043500 0900-CLOSE-FILES.
043600     CLOSE WORKSHOP-FILE.
043700     CLOSE GUARDIAN-FILE.
043800     CLOSE BOOKING-FILE.
043900     CLOSE ID-CONTROL-FILE.
044000     CLOSE TRANSACTIONS-FILE.
044100     CLOSE REPORT-FILE.
