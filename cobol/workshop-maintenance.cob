000100*----------------------------------------------------------------
000200*  PROGRAM-ID.  WORKSHOP-MAINTENANCE
000300*  AUTHOR.      R. H. TILLMAN
000400*  INSTALLATION. FLOWERPOT WORKSHOP CENTER -- DATA PROCESSING
000500*  DATE-WRITTEN. 03/05/09
000600*  DATE-COMPILED.
000700*  SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*----------------------------------------------------------------
000900*  CREATES, EDITS AND DELETES WORKSHOP MASTER ENTRIES AGAINST
001000*  THE IN-MEMORY WS-TABLE.  CALLED BY booking-system.cob ONCE PER
001100*  CRWS/EDWS/DLWS TRANSACTION.  THE CALLER OWNS THE ACTUAL FILES
001200*  -- THIS PROGRAM ONLY TOUCHES THE WORKING-STORAGE TABLES PASSED
001300*  TO IT ON THE CALL.
001400*----------------------------------------------------------------
001500*  CHANGE LOG
001600*----------------------------------------------------------------
001700*  03/05/09  RHT  ORIGINAL -- CREATE AND EDIT ONLY.                   ORIG
001800*  03/27/09  RHT  ADDED DELETE-WORKSHOP AND THE GUARDIAN NOTIFY        CHG
001900*                  LIST.
002000*  09/30/98  RHT  Y2K -- DATE FIELDS CONFIRMED FOUR-DIGIT-YEAR         Y2K
002100*                  CLEAN.  NO CHANGE REQUIRED.
002200*  08/04/11  RHT  CR-0118 -- SEE PLDATE.CBL FOR THE LEAP-YEAR FIX  CR-0118
002300*                  THIS PROGRAM RELIES ON.
002400*  11/20/11  RHT  REQUEST #118 -- AFFECTED-BOOKING AND NOTIFY      RQ-0118
002500*                  LINES NOW CARRIED HOME IN RES-DETAIL-LINE.
002600*  06/05/17  JKN  CR-0301 -- WORKSHOP ID NOW DRAWN FROM THE        CR-0301
002700*                  ID-CONTROL FILE LIKE GUARDIAN AND BOOKING IDS,
002800*                  SO A DELETED WORKSHOP CANNOT LEAVE ITS NUMBER
002900*                  TO BE REISSUED BY THE NEXT CREATE.
003000*  02/14/18  JKN  CR-0308 -- FIND-WORKSHOP-RECORD AND              CR-0308
003100*                  FIND-GUARDIAN-RECORD WERE PERFORMED WITHOUT A
003200*                  THRU, SO THE -LOOP LOGIC THAT SETS THE FOUND FLAG
003300*                  AND POSITIONS THE INDEX WAS NEVER REACHED --
003400*                  EDWS/DLWS SAW EVERY WORKSHOP AS MISSING.  ALL
003500*                  CALLS NOW PERFORM THRU THE PROPER -EXIT
003600*                  PARAGRAPH.
003700*----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. workshop-maintenance.
004000 AUTHOR. R. H. TILLMAN.
004100 INSTALLATION. FLOWERPOT WORKSHOP CENTER.
004200 DATE-WRITTEN. 03/05/09.
004300 DATE-COMPILED.
004400 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300     COPY "WSDATE.CBL".
005400
005500     01  W-FOUND-WORKSHOP-RECORD       PIC X(01).
005600         88  WM-FOUND-WORKSHOP         VALUE "Y".
005700     01  W-SEEK-WS-ID                  PIC 9(06).
005800
005900     01  W-FOUND-GUARDIAN-RECORD       PIC X(01).
006000         88  WM-FOUND-GUARDIAN         VALUE "Y".
006100     01  W-SEEK-GD-ID                  PIC 9(06).
006200     01  W-SEEK-GD-EMAIL               PIC X(40).
006300     01  W-FOLD-EMAIL-1                PIC X(40).
006400     01  W-FOLD-EMAIL-2                PIC X(40).
006500
006600     01  W-OLD-MAX-FAMILIES             PIC 9(04).
006700     01  W-OLD-MAX-CHILDREN             PIC 9(04).
006800     01  W-AFFECTED-ANY                 PIC X(01).
006900         88  WM-REPORT-AFFECTED         VALUE "Y".
007000
007100     01  W-NOTIFY-COUNT                 PIC 9(03) COMP.
007200     01  W-NOTIFY-TABLE.
007300         05  W-NOTIFY-ENTRY OCCURS 200 TIMES
007400                            INDEXED BY W-NOTIFY-IX.
007500             10  W-NOTIFY-GD-ID         PIC 9(06).
007600             10  W-NOTIFY-GD-NAME       PIC X(30).
007700             10  W-NOTIFY-GD-EMAIL      PIC X(40).
007800             10  W-NOTIFY-BK-COUNT      PIC 9(02) COMP.
007900             10  W-NOTIFY-BK-ID OCCURS 10 TIMES
008000                                PIC 9(06).
008100
008200     01  W-ANY-MATCH                    PIC X(01).
008300         88  WM-MATCH-FOUND              VALUE "Y".
008400
008500     01  W-NEXT-ID-KIND                 PIC X(01).
008600     01  W-NEXT-ID-RETURNED             PIC 9(06).
008700
008800 LINKAGE SECTION.
008900     COPY "FDTRANS.CBL".
009000     COPY "WSTABLES.CBL".
009100     COPY "FDCNTRL.CBL".
009200     COPY "WSRESULT.CBL".
009300
009400 PROCEDURE DIVISION USING TRANSACTION-RECORD
009500                           TABLE-CONTROL-COUNTS
009600                           WS-TABLE-AREA
009700                           GD-TABLE-AREA
009800                           BK-TABLE-AREA
009900                           ID-CONTROL-RECORD
010000                           RESULT-AREA.
010100
010200 0100-MAIN-CONTROL.
010300     MOVE SPACES TO RESULT-AREA.
010400     MOVE ZERO TO RES-DETAIL-COUNT.
010500
010600     IF TX-CREATE-WORKSHOP
010700         PERFORM 0200-CREATE-WORKSHOP
010800         GO TO 0100-MAIN-CONTROL-EXIT.
010900
011000     IF TX-EDIT-WORKSHOP
011100         PERFORM 0300-EDIT-WORKSHOP
011200         GO TO 0100-MAIN-CONTROL-EXIT.
011300
011400     PERFORM 0400-DELETE-WORKSHOP.
011500
011600 0100-MAIN-CONTROL-EXIT.
011700     EXIT PROGRAM.
011800
011900 0200-CREATE-WORKSHOP.
012000     PERFORM 0210-VALIDATE-WORKSHOP-INPUT.
012100     IF RES-WAS-REJECTED
012200         GO TO 0200-CREATE-WORKSHOP-EXIT.
012300
012400     MOVE "W" TO W-NEXT-ID-KIND.
012500     PERFORM ASSIGN-NEXT-ID.
012600
012700     ADD 1 TO WS-TABLE-COUNT.
012800     SET WS-IX TO WS-TABLE-COUNT.
012900     MOVE TXW-TITLE       TO WS-TITLE (WS-IX).
013000     MOVE TXW-DATE        TO WS-DATE (WS-IX).
013100     MOVE TXW-TIME        TO WS-TIME (WS-IX).
013200     MOVE TXW-LOCATION    TO WS-LOCATION (WS-IX).
013300     MOVE TXW-MAX-FAMILIES TO WS-MAX-FAMILIES (WS-IX).
013400     MOVE TXW-MAX-CHILDREN TO WS-MAX-CHILDREN (WS-IX).
013500     MOVE ZERO TO WS-CUR-FAMILIES (WS-IX).
013600     MOVE ZERO TO WS-CUR-CHILDREN (WS-IX).
013700     MOVE W-NEXT-ID-RETURNED TO WS-ID (WS-IX).
013800     MOVE W-NEXT-ID-RETURNED TO RES-ID.
013900     MOVE "Y" TO RES-SUCCESS.
014000
014100 0200-CREATE-WORKSHOP-EXIT.
014200     EXIT.
014300
014400 0210-VALIDATE-WORKSHOP-INPUT.
014500     MOVE "Y" TO RES-SUCCESS.
014600     IF TXW-TITLE IS EQUAL TO SPACES
014700         GO TO 0210-REJECT-WORKSHOP-INPUT.
014800     IF TXW-LOCATION IS EQUAL TO SPACES
014900         GO TO 0210-REJECT-WORKSHOP-INPUT.
015000     IF TXW-MAX-FAMILIES IS EQUAL TO ZERO
015100         GO TO 0210-REJECT-WORKSHOP-INPUT.
015200     IF TXW-MAX-CHILDREN IS EQUAL TO ZERO
015300         GO TO 0210-REJECT-WORKSHOP-INPUT.
015400
015500     MOVE 1900 TO GDTV-FIRST-YEAR-VALID.
015600     MOVE 2100 TO GDTV-LAST-YEAR-VALID.
015700     MOVE TXW-DATE TO GDTV-DATE-MM-DD-CCYY.
015800     PERFORM GET-VALI-DATE-RETURN-GDTV-DATE.
015900     IF GDTV-INVALID-DATE
016000         GO TO 0210-REJECT-WORKSHOP-INPUT.
016100
016200     IF TXW-TIME IS GREATER THAN 2359
016300         GO TO 0210-REJECT-WORKSHOP-INPUT.
016400
016500     GO TO 0210-VALIDATE-WORKSHOP-INPUT-EXIT.
016600
016700 0210-REJECT-WORKSHOP-INPUT.
016800     MOVE "N" TO RES-SUCCESS.
016900     MOVE "Invalid workshop data provided" TO RES-ERROR-MSG.
017000
017100 0210-VALIDATE-WORKSHOP-INPUT-EXIT.
017200     EXIT.
017300
017400 0300-EDIT-WORKSHOP.
017500     MOVE TXW-WORKSHOP-ID TO W-SEEK-WS-ID.
017600     IF W-SEEK-WS-ID IS EQUAL TO ZERO
017700         MOVE "N" TO RES-SUCCESS
017800         MOVE "Invalid workshop data provided" TO RES-ERROR-MSG
017900         GO TO 0300-EDIT-WORKSHOP-EXIT.
018000
018100     PERFORM 0210-VALIDATE-WORKSHOP-INPUT.
018200     IF RES-WAS-REJECTED
018300         GO TO 0300-EDIT-WORKSHOP-EXIT.
018400
018500     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
018600     IF NOT WM-FOUND-WORKSHOP
018700         MOVE "N" TO RES-SUCCESS
018800         MOVE "Workshop not found" TO RES-ERROR-MSG
018900         GO TO 0300-EDIT-WORKSHOP-EXIT.
019000
019100     MOVE WS-MAX-FAMILIES (WS-IX) TO W-OLD-MAX-FAMILIES.
019200     MOVE WS-MAX-CHILDREN (WS-IX) TO W-OLD-MAX-CHILDREN.
019300     MOVE "N" TO W-AFFECTED-ANY.
019400
019500     IF TXW-MAX-FAMILIES IS LESS THAN W-OLD-MAX-FAMILIES
019600         IF TXW-MAX-FAMILIES IS LESS THAN WS-CUR-FAMILIES (WS-IX)
019700             MOVE "Y" TO W-AFFECTED-ANY.
019800     IF TXW-MAX-CHILDREN IS LESS THAN W-OLD-MAX-CHILDREN
019900         IF TXW-MAX-CHILDREN IS LESS THAN WS-CUR-CHILDREN (WS-IX)
020000             MOVE "Y" TO W-AFFECTED-ANY.
020100
020200     IF WM-REPORT-AFFECTED
020300         PERFORM 0310-LIST-AFFECTED-BOOKINGS
020400             THRU 0310-LIST-AFFECTED-BOOKINGS-EXIT
020500             VARYING BK-IX FROM 1 BY 1
020600             UNTIL BK-IX IS GREATER THAN BK-TABLE-COUNT.
020700
020800     MOVE TXW-TITLE       TO WS-TITLE (WS-IX).
020900     MOVE TXW-DATE        TO WS-DATE (WS-IX).
021000     MOVE TXW-TIME        TO WS-TIME (WS-IX).
021100     MOVE TXW-LOCATION    TO WS-LOCATION (WS-IX).
021200     MOVE TXW-MAX-FAMILIES TO WS-MAX-FAMILIES (WS-IX).
021300     MOVE TXW-MAX-CHILDREN TO WS-MAX-CHILDREN (WS-IX).
021400     MOVE WS-ID (WS-IX) TO RES-ID.
021500     MOVE "Y" TO RES-SUCCESS.
021600
021700 0300-EDIT-WORKSHOP-EXIT.
021800     EXIT.
021900
022000 0310-LIST-AFFECTED-BOOKINGS.
022100     IF BK-WORKSHOP-ID (BK-IX) IS NOT EQUAL TO W-SEEK-WS-ID
022200         GO TO 0310-LIST-AFFECTED-BOOKINGS-EXIT.
022300     IF RES-DETAIL-COUNT IS GREATER THAN 199
022400         GO TO 0310-LIST-AFFECTED-BOOKINGS-EXIT.
022500
022600     MOVE BK-GUARDIAN-ID (BK-IX) TO W-SEEK-GD-ID.
022700     MOVE SPACES TO W-SEEK-GD-EMAIL.
022800     PERFORM FIND-GUARDIAN-RECORD THRU FIND-GUARDIAN-RECORD-EXIT.
022900
023000     ADD 1 TO RES-DETAIL-COUNT.
023100     SET RES-DETAIL-IX TO RES-DETAIL-COUNT.
023200     MOVE SPACES TO RES-DETAIL-LINE (RES-DETAIL-IX).
023300     STRING "BK="    DELIMITED BY SIZE
023400            BK-ID (BK-IX)      DELIMITED BY SIZE
023500            " GD-NAME=" DELIMITED BY SIZE
023600            GD-NAME (GD-IX)    DELIMITED BY SIZE
023700            " GD-EMAIL=" DELIMITED BY SIZE
023800            GD-EMAIL (GD-IX)   DELIMITED BY SIZE
023900            " CHILDREN=" DELIMITED BY SIZE
024000            BK-CHILD-COUNT (BK-IX) DELIMITED BY SIZE
024100         INTO RES-DETAIL-LINE (RES-DETAIL-IX).
024200
024300 0310-LIST-AFFECTED-BOOKINGS-EXIT.
024400     EXIT.
024500
024600 0400-DELETE-WORKSHOP.
024700     MOVE TXD-WORKSHOP-ID TO W-SEEK-WS-ID.
024800     IF W-SEEK-WS-ID IS EQUAL TO ZERO
024900         MOVE "N" TO RES-SUCCESS
025000         MOVE "Invalid workshop data provided" TO RES-ERROR-MSG
025100         GO TO 0400-DELETE-WORKSHOP-EXIT.
025200
025300     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
025400     IF NOT WM-FOUND-WORKSHOP
025500         MOVE "N" TO RES-SUCCESS
025600         MOVE "Workshop not found" TO RES-ERROR-MSG
025700         GO TO 0400-DELETE-WORKSHOP-EXIT.
025800
025900     MOVE ZERO TO W-NOTIFY-COUNT.
026000     PERFORM 0410-GROUP-ONE-BOOKING
026100         THRU 0410-GROUP-ONE-BOOKING-EXIT
026200         VARYING BK-IX FROM 1 BY 1
026300         UNTIL BK-IX IS GREATER THAN BK-TABLE-COUNT.
026400
026500     PERFORM 0420-EMIT-ONE-NOTIFY-LINE
026600         THRU 0420-EMIT-ONE-NOTIFY-LINE-EXIT
026700         VARYING W-NOTIFY-IX FROM 1 BY 1
026800         UNTIL W-NOTIFY-IX IS GREATER THAN W-NOTIFY-COUNT.
026900
027000     PERFORM 0430-REMOVE-WORKSHOP-BOOKINGS.
027100     PERFORM 0440-REMOVE-WORKSHOP-ENTRY.
027200
027300     MOVE W-SEEK-WS-ID TO RES-ID.
027400     MOVE "Y" TO RES-SUCCESS.
027500
027600 0400-DELETE-WORKSHOP-EXIT.
027700     EXIT.
027800
027900 0410-GROUP-ONE-BOOKING.
028000     IF BK-WORKSHOP-ID (BK-IX) IS NOT EQUAL TO W-SEEK-WS-ID
028100         GO TO 0410-GROUP-ONE-BOOKING-EXIT.
028200
028300     MOVE "N" TO W-ANY-MATCH.
028400     SET W-NOTIFY-IX TO 1.
028500     PERFORM 0412-TEST-ONE-NOTIFY-ENTRY
028600         THRU 0412-TEST-ONE-NOTIFY-ENTRY-EXIT
028700         UNTIL W-NOTIFY-IX IS GREATER THAN W-NOTIFY-COUNT
028800            OR WM-MATCH-FOUND.
028900
029000     IF NOT WM-MATCH-FOUND
029100         ADD 1 TO W-NOTIFY-COUNT
029200         SET W-NOTIFY-IX TO W-NOTIFY-COUNT
029300         MOVE BK-GUARDIAN-ID (BK-IX) TO W-NOTIFY-GD-ID (W-NOTIFY-IX)
029400         MOVE SPACES TO W-SEEK-GD-EMAIL
029500         MOVE BK-GUARDIAN-ID (BK-IX) TO W-SEEK-GD-ID
029600         PERFORM FIND-GUARDIAN-RECORD THRU FIND-GUARDIAN-RECORD-EXIT
029700         MOVE GD-NAME (GD-IX) TO W-NOTIFY-GD-NAME (W-NOTIFY-IX)
029800         MOVE GD-EMAIL (GD-IX) TO W-NOTIFY-GD-EMAIL (W-NOTIFY-IX)
029900         MOVE ZERO TO W-NOTIFY-BK-COUNT (W-NOTIFY-IX).
030000
030100     ADD 1 TO W-NOTIFY-BK-COUNT (W-NOTIFY-IX).
030200     MOVE BK-ID (BK-IX)
030300         TO W-NOTIFY-BK-ID (W-NOTIFY-IX, W-NOTIFY-BK-COUNT (W-NOTIFY-IX)).
030400
030500 0410-GROUP-ONE-BOOKING-EXIT.
030600     EXIT.
030700
030800 0412-TEST-ONE-NOTIFY-ENTRY.
030900     IF W-NOTIFY-GD-ID (W-NOTIFY-IX) IS EQUAL TO
031000                                         BK-GUARDIAN-ID (BK-IX)
031100         MOVE "Y" TO W-ANY-MATCH
031200         GO TO 0412-TEST-ONE-NOTIFY-ENTRY-EXIT.
031300     SET W-NOTIFY-IX UP BY 1.
031400 0412-TEST-ONE-NOTIFY-ENTRY-EXIT.
031500     EXIT.
031600
031700 0420-EMIT-ONE-NOTIFY-LINE.
031800     IF RES-DETAIL-COUNT IS GREATER THAN 199
031900         GO TO 0420-EMIT-ONE-NOTIFY-LINE-EXIT.
032000
032100     ADD 1 TO RES-DETAIL-COUNT.
032200     SET RES-DETAIL-IX TO RES-DETAIL-COUNT.
032300     STRING "NOTIFY GD=" DELIMITED BY SIZE
032400            W-NOTIFY-GD-ID (W-NOTIFY-IX)   DELIMITED BY SIZE
032500            " NAME=" DELIMITED BY SIZE
032600            W-NOTIFY-GD-NAME (W-NOTIFY-IX) DELIMITED BY SIZE
032700            " EMAIL=" DELIMITED BY SIZE
032800            W-NOTIFY-GD-EMAIL (W-NOTIFY-IX) DELIMITED BY SIZE
032900         INTO RES-DETAIL-LINE (RES-DETAIL-IX).
033000
033100 0420-EMIT-ONE-NOTIFY-LINE-EXIT.
033200     EXIT.
033300
033400 0430-REMOVE-WORKSHOP-BOOKINGS.
033500     SET BK-IX TO 1.
033600 0430-REMOVE-WORKSHOP-BOOKINGS-LOOP.
033700     IF BK-IX IS GREATER THAN BK-TABLE-COUNT
033800         GO TO 0430-REMOVE-WORKSHOP-BOOKINGS-EXIT.
033900
034000     IF BK-WORKSHOP-ID (BK-IX) IS NOT EQUAL TO W-SEEK-WS-ID
034100         SET BK-IX UP BY 1
034200         GO TO 0430-REMOVE-WORKSHOP-BOOKINGS-LOOP.
034300
034400     MOVE BK-ENTRY (BK-TABLE-COUNT) TO BK-ENTRY (BK-IX).
034500     SUBTRACT 1 FROM BK-TABLE-COUNT.
034600     GO TO 0430-REMOVE-WORKSHOP-BOOKINGS-LOOP.
034700
034800 0430-REMOVE-WORKSHOP-BOOKINGS-EXIT.
034900     EXIT.
035000
035100 0440-REMOVE-WORKSHOP-ENTRY.
035200     MOVE WS-ENTRY (WS-TABLE-COUNT) TO WS-ENTRY (WS-IX).
035300     SUBTRACT 1 FROM WS-TABLE-COUNT.
035400
035500     COPY "PLDATE.CBL".
035600     COPY "PL-FIND-WORKSHOP.CBL".
035700     COPY "PL-FIND-GUARDIAN.CBL".
035800     COPY "PL-NEXT-ID.CBL".
