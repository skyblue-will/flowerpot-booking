000100*----------------------------------------------------------------
000200*  SLCNTRL.CBL  --  SELECT CLAUSE FOR THE ID-CONTROL FILE.
000300*----------------------------------------------------------------
000400 SELECT ID-CONTROL-FILE
000500     ASSIGN TO IDCNTRL
000600     ORGANIZATION IS LINE SEQUENTIAL.
