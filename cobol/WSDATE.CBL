000100*----------------------------------------------------------------
000200*  WSDATE.CBL
000300*  WORKING-STORAGE USED BY PLDATE.CBL.  THIS SHOP USED TO ACCEPT
000400*  DATES FROM A TERMINAL OPERATOR; IN THE BOOKING SYSTEM THE DATE
000500*  ARRIVES ALREADY PUNCHED INTO THE TRANSACTION RECORD, SO THE
000600*  VALIDATION PARAGRAPH ONLY CHECKS IT FOR PLAUSIBILITY -- IT NO
000700*  LONGER PROMPTS FOR ONE.
000800*----------------------------------------------------------------
000900*  VARIABLE PASSED IN BY THE CALLING PARAGRAPH:
001000*       GDTV-DATE-MM-DD-CCYY  ---  DATE TO BE CHECKED, CCYYMMDD
001100*
001200*  VARIABLE RETURNED TO THE CALLING PARAGRAPH:
001300*       GDTV-VALID-DATE-INFORMED  ---  "Y" IF THE DATE IS A REAL
001400*                                      CALENDAR DATE, "N" IF NOT
001500*----------------------------------------------------------------
001600*  03/20/09  RHT  ADAPTED FROM THE OLD OPERATOR-PROMPT COPYBOOK.
001700*----------------------------------------------------------------
001800 01  GDTV-DATE-MM-DD-CCYY          PIC 9(08).
001900 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002000     05  GDTV-DATE-CCYY            PIC 9(04).
002100     05  GDTV-DATE-MM              PIC 9(02).
002200         88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.
002300     05  GDTV-DATE-DD              PIC 9(02).
002400
002500 01  W-GDTV-VALID-DATE-INFORMED    PIC X(01).
002600     88  GDTV-VALID-DATE-INFORMED  VALUE "Y".
002700     88  GDTV-INVALID-DATE         VALUE "N".
002800
002900 77  GDTV-DATE-TEMP-FOR-CALC       PIC 9(12) COMP.
003000 77  GDTV-LEAP-YEAR-REMAINDER      PIC 9(03) COMP.
003100 77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9(04) COMP.
003200 77  GDTV-FIRST-YEAR-VALID         PIC 9(04).
003300 77  GDTV-LAST-YEAR-VALID          PIC 9(04).
