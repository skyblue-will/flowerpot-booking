000100*----------------------------------------------------------------
000200*  PLDATE.CBL
000300*  CHECKS A CCYYMMDD DATE FOR CALENDAR PLAUSIBILITY -- MONTH IN
000400*  RANGE, DAY IN RANGE FOR THE MONTH, FEBRUARY LEAP-YEAR TEST.
000500*  USES WSDATE.CBL WORKING STORAGE.  THE OLD INTERACTIVE VERSION
000600*  OF THIS PARAGRAPH ASKED THE OPERATOR TO KEY THE DATE OVER; THE
000700*  BATCH VERSION HAS NO OPERATOR TO ASK, SO A BAD DATE SIMPLY
000800*  COMES BACK "N" AND THE CALLING PARAGRAPH REJECTS THE
000900*  TRANSACTION.
001000*----------------------------------------------------------------
001100*  03/20/09  RHT  ADAPTED FROM THE INTERACTIVE DATE PROMPT.
001200*  08/04/11  RHT  CR-0118 -- CENTURY-YEAR LEAP TEST CORRECTED.
001300*----------------------------------------------------------------
001400 GET-VALI-DATE-RETURN-GDTV-DATE.
001500     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
001600
001700     IF GDTV-DATE-CCYY IS LESS THAN GDTV-FIRST-YEAR-VALID
001800         GO TO GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
001900     IF GDTV-DATE-CCYY IS GREATER THAN GDTV-LAST-YEAR-VALID
002000         GO TO GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
002100     IF NOT GDTV-MONTH-VALID
002200         GO TO GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
002300
002400     MOVE 31 TO GDTV-LEAP-YEAR-DUMMY-QUO.
002500     IF GDTV-DATE-MM IS EQUAL TO 04
002600         OR GDTV-DATE-MM IS EQUAL TO 06
002700         OR GDTV-DATE-MM IS EQUAL TO 09
002800         OR GDTV-DATE-MM IS EQUAL TO 11
002900         MOVE 30 TO GDTV-LEAP-YEAR-DUMMY-QUO.
003000     IF GDTV-DATE-MM IS EQUAL TO 02
003100         PERFORM GET-VALI-DATE-TEST-FEBRUARY.
003200
003300     IF GDTV-DATE-DD IS LESS THAN 01
003400         GO TO GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
003500     IF GDTV-DATE-DD IS GREATER THAN GDTV-LEAP-YEAR-DUMMY-QUO
003600         GO TO GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
003700
003800     MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.
003900
004000     GO TO GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
004100
004200 GET-VALI-DATE-TEST-FEBRUARY.
004300     MOVE 28 TO GDTV-LEAP-YEAR-DUMMY-QUO.
004400     DIVIDE GDTV-DATE-CCYY BY 4
004500         GIVING GDTV-DATE-TEMP-FOR-CALC
004600         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
004700     IF GDTV-LEAP-YEAR-REMAINDER IS NOT EQUAL TO ZERO
004800         GO TO GET-VALI-DATE-TEST-FEBRUARY-EXIT.
004900
005000     MOVE 29 TO GDTV-LEAP-YEAR-DUMMY-QUO.
005100     DIVIDE GDTV-DATE-CCYY BY 100
005200         GIVING GDTV-DATE-TEMP-FOR-CALC
005300         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
005400     IF GDTV-LEAP-YEAR-REMAINDER IS NOT EQUAL TO ZERO
005500         GO TO GET-VALI-DATE-TEST-FEBRUARY-EXIT.
005600
005700     MOVE 28 TO GDTV-LEAP-YEAR-DUMMY-QUO.
005800     DIVIDE GDTV-DATE-CCYY BY 400
005900         GIVING GDTV-DATE-TEMP-FOR-CALC
006000         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
006100     IF GDTV-LEAP-YEAR-REMAINDER IS NOT EQUAL TO ZERO
006200         GO TO GET-VALI-DATE-TEST-FEBRUARY-EXIT.
006300
006400     MOVE 29 TO GDTV-LEAP-YEAR-DUMMY-QUO.
006500
006600 GET-VALI-DATE-TEST-FEBRUARY-EXIT.
006700     EXIT.
006800
006900 GET-VALI-DATE-RETURN-GDTV-DATE-EXIT.
007000     EXIT.
