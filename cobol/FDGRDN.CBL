000100*----------------------------------------------------------------
000200*  FDGRDN.CBL
000300*  FD AND RECORD LAYOUT FOR THE GUARDIAN MASTER FILE.
000400*  GD-EMAIL IS THE SECONDARY LOGICAL KEY (CASE-INSENSITIVE) --
000500*  SEE PL-FIND-GUARDIAN.CBL FOR THE FOLDED-EMAIL SEARCH.
000600*----------------------------------------------------------------
000700*  02/03/09  RHT  ORIGINAL LAYOUT.
000800*----------------------------------------------------------------
000900 FD  GUARDIAN-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.
001200
001300 01  GUARDIAN-RECORD.
001400     05  GD-ID                     PIC 9(06).
001500     05  GD-NAME                   PIC X(30).
001600     05  GD-EMAIL                  PIC X(40).
001700     05  GD-PHONE                  PIC X(15).
001800     05  GD-POSTCODE               PIC X(10).
001900     05  FILLER                    PIC X(19).
