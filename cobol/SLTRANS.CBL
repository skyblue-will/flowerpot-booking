000100*----------------------------------------------------------------
000200*  SLTRANS.CBL  --  SELECT CLAUSE FOR THE TRANSACTIONS FILE.
000300*----------------------------------------------------------------
000400 SELECT TRANSACTIONS-FILE
000500     ASSIGN TO TRANSACTIONS
000600     ORGANIZATION IS LINE SEQUENTIAL.
