000100*----------------------------------------------------------------
000200*  PL-FIND-WORKSHOP.CBL
000300*  SEARCHES WS-TABLE-AREA FOR THE WORKSHOP NAMED BY W-SEEK-WS-ID.
000400*  SETS W-FOUND-WORKSHOP-RECORD AND, WHEN FOUND, LEAVES WS-IX
000500*  POINTING AT THE MATCHING ENTRY SO THE CALLING PARAGRAPH CAN GO
000600*  STRAIGHT ON TO UPDATE WS-ENTRY(WS-IX).
000700*----------------------------------------------------------------
000800*  03/26/09  RHT  ORIGINAL, MODELLED ON THE OLD VENDOR LOOK-UP.
000900*----------------------------------------------------------------
001000 FIND-WORKSHOP-RECORD.
001100     MOVE "N" TO W-FOUND-WORKSHOP-RECORD.
001200     SET WS-IX TO 1.
001300
001400 FIND-WORKSHOP-RECORD-LOOP.
001500     IF WS-IX IS GREATER THAN WS-TABLE-COUNT
001600         GO TO FIND-WORKSHOP-RECORD-EXIT.
001700
001800     IF WS-ID (WS-IX) IS EQUAL TO W-SEEK-WS-ID
001900         MOVE "Y" TO W-FOUND-WORKSHOP-RECORD
002000         GO TO FIND-WORKSHOP-RECORD-EXIT.
002100
002200     SET WS-IX UP BY 1.
002300     GO TO FIND-WORKSHOP-RECORD-LOOP.
002400
002500 FIND-WORKSHOP-RECORD-EXIT.
002600     EXIT.
