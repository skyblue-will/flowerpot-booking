000100*----------------------------------------------------------------
000200*  PL-FIND-BOOKING.CBL
000300*  SEARCHES BK-TABLE-AREA FOR THE BOOKING NAMED BY W-SEEK-BK-ID.
000400*  SETS W-FOUND-BOOKING-RECORD AND, WHEN FOUND, LEAVES BK-IX
000500*  POINTING AT THE MATCHING ENTRY.
000600*----------------------------------------------------------------
000700*  04/02/09  RHT  ORIGINAL.
000800*----------------------------------------------------------------
000900 FIND-BOOKING-RECORD.
001000     MOVE "N" TO W-FOUND-BOOKING-RECORD.
001100     SET BK-IX TO 1.
001200
001300 FIND-BOOKING-RECORD-LOOP.
001400     IF BK-IX IS GREATER THAN BK-TABLE-COUNT
001500         GO TO FIND-BOOKING-RECORD-EXIT.
001600
001700     IF BK-ID (BK-IX) IS EQUAL TO W-SEEK-BK-ID
001800         MOVE "Y" TO W-FOUND-BOOKING-RECORD
001900         GO TO FIND-BOOKING-RECORD-EXIT.
002000
002100     SET BK-IX UP BY 1.
002200     GO TO FIND-BOOKING-RECORD-LOOP.
002300
002400 FIND-BOOKING-RECORD-EXIT.
002500     EXIT.
