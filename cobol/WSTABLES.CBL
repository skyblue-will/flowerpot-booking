000100*----------------------------------------------------------------
000200*  WSTABLES.CBL
000300*  THE THREE MASTER FILES LOADED INTO WORKING-STORAGE TABLES FOR
000400*  THE DURATION OF ONE BATCH RUN.  booking-system.cob LOADS THESE
000500*  FROM THE MASTER FILES BEFORE THE FIRST TRANSACTION IS READ AND
000600*  REWRITES THE MASTER FILES FROM THEM AT END-OF-JOB.  EVERY
000700*  PROCESSING PROGRAM RECEIVES THIS WHOLE AREA ON ITS CALL
000800*  USING LIST AND SEARCHES/UPDATES IT IN PLACE.
000900*----------------------------------------------------------------
001000*  03/11/09  RHT  ORIGINAL TABLE SIZES -- 500/2000/5000.
001100*----------------------------------------------------------------
001200 01  TABLE-CONTROL-COUNTS.
001300     05  WS-TABLE-COUNT            PIC 9(04) COMP.
001400     05  GD-TABLE-COUNT            PIC 9(04) COMP.
001500     05  BK-TABLE-COUNT            PIC 9(04) COMP.
001600     05  FILLER                    PIC X(04).
001700
001800 01  WS-TABLE-AREA.
001900     05  WS-ENTRY OCCURS 500 TIMES
002000                  INDEXED BY WS-IX.
002100         10  WS-ID                 PIC 9(06).
002200         10  WS-TITLE              PIC X(40).
002300         10  WS-DATE               PIC 9(08).
002400         10  WS-TIME               PIC 9(04).
002500         10  WS-LOCATION           PIC X(30).
002600         10  WS-MAX-FAMILIES       PIC 9(04).
002700         10  WS-MAX-CHILDREN       PIC 9(04).
002800         10  WS-CUR-FAMILIES       PIC 9(04).
002900         10  WS-CUR-CHILDREN       PIC 9(04).
003000         10  FILLER                PIC X(16).
003100
003200 01  GD-TABLE-AREA.
003300     05  GD-ENTRY OCCURS 2000 TIMES
003400                  INDEXED BY GD-IX.
003500         10  GD-ID                 PIC 9(06).
003600         10  GD-NAME               PIC X(30).
003700         10  GD-EMAIL              PIC X(40).
003800         10  GD-PHONE              PIC X(15).
003900         10  GD-POSTCODE           PIC X(10).
004000         10  FILLER                PIC X(19).
004100
004200 01  BK-TABLE-AREA.
004300     05  BK-ENTRY OCCURS 5000 TIMES
004400                  INDEXED BY BK-IX.
004500         10  BK-ID                 PIC 9(06).
004600         10  BK-WORKSHOP-ID        PIC 9(06).
004700         10  BK-GUARDIAN-ID        PIC 9(06).
004800         10  BK-STATUS             PIC X(01).
004900             88  BK-ACTIVE         VALUE "A".
005000             88  BK-CANCELLED      VALUE "C".
005100         10  BK-CANCEL-REASON      PIC X(40).
005200         10  BK-CHILD-COUNT        PIC 9(02).
005300         10  BK-CHILD OCCURS 10 TIMES
005400                      INDEXED BY BK-CHILD-IX.
005500             15  BK-CHILD-NAME     PIC X(20).
005600             15  BK-CHILD-AGE      PIC 9(02).
005700         10  FILLER                PIC X(40).
