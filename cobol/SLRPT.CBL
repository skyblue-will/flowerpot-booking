000100*----------------------------------------------------------------
000200*  SLRPT.CBL  --  SELECT CLAUSE FOR THE PRINTED REPORT FILE.
000300*----------------------------------------------------------------
000400 SELECT REPORT-FILE
000500     ASSIGN TO REPORT
000600     ORGANIZATION IS LINE SEQUENTIAL.
