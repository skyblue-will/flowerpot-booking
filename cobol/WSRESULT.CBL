000100*----------------------------------------------------------------
000200*  WSRESULT.CBL
000300*  RESULT AREA RETURNED BY EVERY PROCESSING PROGRAM ON THE
000400*  CALL ... USING BACK TO booking-system.cob.  THE DRIVER MOVES
000500*  THIS AREA TO THE TRANSACTION-LOG PRINT LINE, PRINTS ANY
000600*  DETAIL LINES THE SUBPROGRAM LEFT BEHIND (AFFECTED-BOOKING
000700*  LINES FOR EditWorkshop, NOTIFY LINES FOR DeleteWorkshop, THE
000800*  LINKED-ID LIST FOR LinkBookingsToGuardians) AND ROLLS THE
000900*  CONTROL TOTALS BEFORE READING THE NEXT TRANSACTION.
001000*----------------------------------------------------------------
001100*  03/18/09  RHT  ORIGINAL.
001200*  11/20/11  RHT  REQUEST #118 -- ADDED RES-DETAIL-LINE TABLE SO
001300*                  DeleteWorkshop COULD CARRY BACK ITS NOTIFY LIST.
001400*----------------------------------------------------------------
001500 01  RESULT-AREA.
001600     05  RES-SUCCESS                  PIC X(01).
001700         88  RES-WAS-SUCCESSFUL       VALUE "Y".
001800         88  RES-WAS-REJECTED         VALUE "N".
001900     05  RES-ANSWER                   PIC X(01).
002000         88  RES-ANSWER-YES           VALUE "Y".
002100         88  RES-ANSWER-NO            VALUE "N".
002200     05  RES-ID                       PIC 9(06).
002300     05  RES-REMAIN-FAMILIES          PIC 9(04).
002400     05  RES-REMAIN-CHILDREN          PIC 9(04).
002500     05  RES-ERROR-MSG                PIC X(80).
002600     05  RES-DETAIL-COUNT             PIC 9(03) COMP.
002700     05  RES-DETAIL-LINE OCCURS 200 TIMES
002800                          INDEXED BY RES-DETAIL-IX
002900                          PIC X(80).
003000     05  FILLER                       PIC X(20).
