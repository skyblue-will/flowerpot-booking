000100*----------------------------------------------------------------
000200*  PROGRAM-ID.  BOOKING-LISTING
000300*  AUTHOR.      C. M. OKAFOR
000400*  INSTALLATION. FLOWERPOT WORKSHOP CENTER -- DATA PROCESSING
000500*  DATE-WRITTEN. 02/06/02
000600*  DATE-COMPILED.
000700*  SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*----------------------------------------------------------------
000900*  ANSWERS THE VWBK TRANSACTION -- LISTS THE BOOKINGS HELD
001000*  AGAINST ONE WORKSHOP, WITH GUARDIAN CONTACT DETAILS AND EACH
001100*  CHILD ON THE BOOKING, FILTERED BY VIEWER PERMISSION.  BOOKINGS
001200*  ARE LISTED IN BOOKING-TABLE ORDER -- THE OLD SHELL NEVER ASKED
001300*  FOR THESE SORTED, SO THIS PROGRAM DOES NOT SORT THEM EITHER.
001400*----------------------------------------------------------------
001500*  CHANGE LOG
001600*----------------------------------------------------------------
001700*  02/06/02  CMO  ORIGINAL.                                           ORIG
001800*  02/11/02  CMO  CR-0098 -- WIRED INTO booking-system.cob IN      CR-0098
001900*                  PLACE OF THE SKIPPED VWBK TRANSACTION.
002000*  09/30/98  RHT  Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM.  NO       Y2K
002100*                  CHANGE REQUIRED.
002200*  02/14/18  JKN  CR-0308 -- FIND-WORKSHOP-RECORD AND              CR-0308
002300*                  FIND-GUARDIAN-RECORD WERE PERFORMED WITHOUT A
002400*                  THRU, SO THE -LOOP PARAGRAPH THAT SETS THE FOUND
002500*                  FLAG WAS NEVER REACHED -- VWBK REJECTED EVERY
002600*                  WORKSHOP AS NOT FOUND.  BOTH CALLS NOW PERFORM
002700*                  THRU THE PROPER -EXIT PARAGRAPH.
002800*----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. booking-listing.
003100 AUTHOR. C. M. OKAFOR.
003200 INSTALLATION. FLOWERPOT WORKSHOP CENTER.
003300 DATE-WRITTEN. 02/06/02.
003400 DATE-COMPILED.
003500 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400     01  W-FOUND-WORKSHOP-RECORD       PIC X(01).
004500         88  BL-FOUND-WORKSHOP         VALUE "Y".
004600     01  W-SEEK-WS-ID                  PIC 9(06).
004700
004800     01  W-FOUND-GUARDIAN-RECORD       PIC X(01).
004900         88  BL-FOUND-GUARDIAN         VALUE "Y".
005000     01  W-SEEK-GD-ID                  PIC 9(06).
005100     01  W-SEEK-GD-EMAIL               PIC X(40).
005200     01  W-FOLD-EMAIL-1                PIC X(40).
005300     01  W-FOLD-EMAIL-2                PIC X(40).
005400
005500     01  W-LISTED-COUNT                PIC 9(04) COMP.
005600     01  W-CHILD-TALLY                 PIC 9(02) COMP.
005700
005800 LINKAGE SECTION.
005900     COPY "FDTRANS.CBL".
006000     COPY "WSTABLES.CBL".
006100     COPY "WSRESULT.CBL".
006200
006300 PROCEDURE DIVISION USING TRANSACTION-RECORD
006400                           TABLE-CONTROL-COUNTS
006500                           WS-TABLE-AREA
006600                           GD-TABLE-AREA
006700                           BK-TABLE-AREA
006800                           RESULT-AREA.
006900
007000 0100-MAIN-CONTROL.
007100     MOVE SPACES TO RESULT-AREA.
007200     MOVE ZERO TO RES-DETAIL-COUNT.
007300     MOVE ZERO TO W-LISTED-COUNT.
007400
007500     MOVE TXB-WORKSHOP-ID TO W-SEEK-WS-ID.
007600     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
007700     IF NOT BL-FOUND-WORKSHOP
007800         MOVE "N" TO RES-SUCCESS
007900         MOVE "Workshop not found" TO RES-ERROR-MSG
008000         GO TO 0100-MAIN-CONTROL-EXIT.
008100
008200     PERFORM 0200-LIST-ONE-BOOKING
008300         THRU 0200-LIST-ONE-BOOKING-EXIT
008400         VARYING BK-IX FROM 1 BY 1
008500         UNTIL BK-IX IS GREATER THAN BK-TABLE-COUNT.
008600
008700     IF RES-DETAIL-COUNT IS LESS THAN 200
008800         ADD 1 TO RES-DETAIL-COUNT
008900         SET RES-DETAIL-IX TO RES-DETAIL-COUNT
009000         STRING "BOOKINGS LISTED: " DELIMITED BY SIZE
009100                W-LISTED-COUNT      DELIMITED BY SIZE
009200             INTO RES-DETAIL-LINE (RES-DETAIL-IX).
009300
009400     MOVE TXB-WORKSHOP-ID TO RES-ID.
009500     MOVE "Y" TO RES-SUCCESS.
009600
009700 0100-MAIN-CONTROL-EXIT.
009800     EXIT PROGRAM.
009900
010000 0200-LIST-ONE-BOOKING.
010100     IF BK-WORKSHOP-ID (BK-IX) IS NOT EQUAL TO TXB-WORKSHOP-ID
010200         GO TO 0200-LIST-ONE-BOOKING-EXIT.
010300
010400     IF TXB-VIEWER-ADMIN IS NOT EQUAL TO "Y"
010500         IF TXB-VIEWER-GD-ID IS NOT EQUAL TO ZERO
010600             IF BK-GUARDIAN-ID (BK-IX) IS NOT EQUAL TO
010700                                                 TXB-VIEWER-GD-ID
010800                 GO TO 0200-LIST-ONE-BOOKING-EXIT.
010900
011000     MOVE BK-GUARDIAN-ID (BK-IX) TO W-SEEK-GD-ID.
011100     MOVE SPACES TO W-SEEK-GD-EMAIL.
011200     PERFORM FIND-GUARDIAN-RECORD THRU FIND-GUARDIAN-RECORD-EXIT.
011300     IF NOT BL-FOUND-GUARDIAN
011400         GO TO 0200-LIST-ONE-BOOKING-EXIT.
011500
011600     ADD 1 TO W-LISTED-COUNT.
011700     IF RES-DETAIL-COUNT IS LESS THAN 200
011800         ADD 1 TO RES-DETAIL-COUNT
011900         SET RES-DETAIL-IX TO RES-DETAIL-COUNT
012000         STRING "BK="    DELIMITED BY SIZE
012100                BK-ID (BK-IX) DELIMITED BY SIZE
012200                " GD-NAME="   DELIMITED BY SIZE
012300                GD-NAME (GD-IX) DELIMITED BY SIZE
012400                " GD-EMAIL="  DELIMITED BY SIZE
012500                GD-EMAIL (GD-IX) DELIMITED BY SIZE
012600                " GD-PHONE="  DELIMITED BY SIZE
012700                GD-PHONE (GD-IX) DELIMITED BY SIZE
012800                " GD-ZIP="    DELIMITED BY SIZE
012900                GD-POSTCODE (GD-IX) DELIMITED BY SIZE
013000                " STATUS="    DELIMITED BY SIZE
013100                BK-STATUS (BK-IX) DELIMITED BY SIZE
013200                " CHILDREN="  DELIMITED BY SIZE
013300                BK-CHILD-COUNT (BK-IX) DELIMITED BY SIZE
013400             INTO RES-DETAIL-LINE (RES-DETAIL-IX).
013500
013600     PERFORM 0210-EMIT-ONE-CHILD-LINE
013700         THRU 0210-EMIT-ONE-CHILD-LINE-EXIT
013800         VARYING W-CHILD-TALLY FROM 1 BY 1
013900         UNTIL W-CHILD-TALLY IS GREATER THAN BK-CHILD-COUNT (BK-IX).
014000
014100 0200-LIST-ONE-BOOKING-EXIT.
014200     EXIT.
014300
014400 0210-EMIT-ONE-CHILD-LINE.
014500     IF RES-DETAIL-COUNT IS GREATER THAN 199
014600         GO TO 0210-EMIT-ONE-CHILD-LINE-EXIT.
014700     ADD 1 TO RES-DETAIL-COUNT.
014800     SET RES-DETAIL-IX TO RES-DETAIL-COUNT.
014900     STRING "   CHILD="  DELIMITED BY SIZE
015000            BK-CHILD-NAME (BK-IX, W-CHILD-TALLY) DELIMITED BY SIZE
015100            " AGE="      DELIMITED BY SIZE
015200            BK-CHILD-AGE (BK-IX, W-CHILD-TALLY)  DELIMITED BY SIZE
015300         INTO RES-DETAIL-LINE (RES-DETAIL-IX).
015400
015500 0210-EMIT-ONE-CHILD-LINE-EXIT.
015600     EXIT.
015700
015800     COPY "PL-FIND-WORKSHOP.CBL".
015900     COPY "PL-FIND-GUARDIAN.CBL".
