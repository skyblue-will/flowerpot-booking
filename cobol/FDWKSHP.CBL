000100*----------------------------------------------------------------
000200*  FDWKSHP.CBL
000300*  FD AND RECORD LAYOUT FOR THE WORKSHOP MASTER FILE.
000400*  ONE RECORD PER SCHEDULED WORKSHOP EVENT.  RECORD IS WRITTEN
000500*  AND RE-WRITTEN AS A WHOLE FILE EACH RUN -- THE FILE ITSELF
000600*  HOLDS NO KEY, THE KEY (WS-ID) IS LOGICAL ONLY AND IS
000700*  MAINTAINED AGAINST THE IN-MEMORY WS-TABLE (SEE WSTABLES.CBL).
000800*----------------------------------------------------------------
000900*  02/03/09  RHT  ORIGINAL LAYOUT FOR THE BOOKING REWRITE.
001000*  07/14/09  RHT  WIDENED WS-LOCATION FROM 24 TO 30 PER THE
001100*                 OWNER'S REQUEST (LONG VENUE NAMES TRUNCATING).
001200*  07/22/17  JKN  CR-0307 -- WS-DATE/WS-TIME WERE GROUPS, THE      CR-0307
001300*                 NUMERIC PICTURE ON A REDEFINES, SO THE DRIVER'S
001400*                 MOVE CORRESPONDING NEVER PAIRED THEM AGAINST
001500*                 WS-ENTRY'S FLAT WS-DATE/WS-TIME -- THE MASTER'S
001600*                 DATE AND TIME WERE SILENTLY LOST ON EVERY LOAD
001700*                 AND REWRITE.  WS-DATE/WS-TIME ARE NOW THE FLAT
001800*                 NUMERIC FIELDS, WITH THE CCYY/MM/DD AND HH/MM
001900*                 BREAKDOWN MOVED ONTO A REDEFINES INSTEAD.
002000*----------------------------------------------------------------
002100 FD  WORKSHOP-FILE
002200     LABEL RECORDS ARE STANDARD
002300     RECORDING MODE IS F.
002400
002500 01  WORKSHOP-RECORD.
002600     05  WS-ID                     PIC 9(06).
002700     05  WS-TITLE                  PIC X(40).
002800     05  WS-DATE                   PIC 9(08).
002900     05  WS-DATE-BROKEN-OUT REDEFINES WS-DATE.
003000         10  WS-DATE-CCYY          PIC 9(04).
003100         10  WS-DATE-MM            PIC 9(02).
003200         10  WS-DATE-DD            PIC 9(02).
003300     05  WS-TIME                   PIC 9(04).
003400     05  WS-TIME-BROKEN-OUT REDEFINES WS-TIME.
003500         10  WS-TIME-HH            PIC 9(02).
003600         10  WS-TIME-MM            PIC 9(02).
003700     05  WS-LOCATION               PIC X(30).
003800     05  WS-MAX-FAMILIES           PIC 9(04).
003900     05  WS-MAX-CHILDREN           PIC 9(04).
004000     05  WS-CUR-FAMILIES           PIC 9(04).
004100     05  WS-CUR-CHILDREN           PIC 9(04).
004200     05  FILLER                    PIC X(16).
