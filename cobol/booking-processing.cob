000100*----------------------------------------------------------------
000200*  PROGRAM-ID.  BOOKING-PROCESSING
000300*  AUTHOR.      R. H. TILLMAN
000400*  INSTALLATION. FLOWERPOT WORKSHOP CENTER -- DATA PROCESSING
000500*  DATE-WRITTEN. 03/16/09
000600*  DATE-COMPILED.
000700*  SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*----------------------------------------------------------------
000900*  CARRIES OUT THE TWO FULL BOOKING TRANSACTIONS -- CREATE AND
001000*  CANCEL.  BOTH ARE ALL-OR-NOTHING: IF ANY STEP FAILS, NOTHING
001100*  IS CHANGED IN ANY OF THE THREE TABLES.  BECAUSE EVERYTHING
001200*  HAPPENS AGAINST WORKING-STORAGE TABLES (NOT A FILE SYSTEM) THIS
001300*  IS ENFORCED SIMPLY BY NOT TOUCHING A TABLE ENTRY UNTIL EVERY
001400*  VALIDATION HAS PASSED.
001500*----------------------------------------------------------------
001600*  CHANGE LOG
001700*----------------------------------------------------------------
001800*  03/16/09  RHT  ORIGINAL -- CREATE-BOOKING ONLY.                    ORIG
001900*  03/30/09  RHT  ADDED CANCEL-BOOKING.                                CHG
002000*  09/30/98  RHT  Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM.  NO       Y2K
002100*                  CHANGE REQUIRED.
002200*  07/19/06  CMO  CR-0151 -- CANCEL-BOOKING NOW CLAMPS WORKSHOP    CR-0151
002300*                  CHILD USAGE AT ZERO ON A DOUBLE CANCEL, RATHER
002400*                  THAN LETTING IT GO NEGATIVE.
002500*  02/14/18  JKN  CR-0308 -- FIND-WORKSHOP-RECORD AND              CR-0308
002600*                  FIND-BOOKING-RECORD WERE PERFORMED WITHOUT A
002700*                  THRU, SO THE -LOOP PARAGRAPH THAT SETS THE FOUND
002800*                  FLAG WAS NEVER REACHED.  ALL CALLS IN THIS
002900*                  PROGRAM NOW PERFORM THRU THE PROPER -EXIT
003000*                  PARAGRAPH.
003100*----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. booking-processing.
003400 AUTHOR. R. H. TILLMAN.
003500 INSTALLATION. FLOWERPOT WORKSHOP CENTER.
003600 DATE-WRITTEN. 03/16/09.
003700 DATE-COMPILED.
003800 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700     01  W-FOUND-WORKSHOP-RECORD       PIC X(01).
004800         88  BP-FOUND-WORKSHOP         VALUE "Y".
004900     01  W-SEEK-WS-ID                  PIC 9(06).
005000
005100     01  W-FOUND-BOOKING-RECORD        PIC X(01).
005200         88  BP-FOUND-BOOKING          VALUE "Y".
005300     01  W-SEEK-BK-ID                  PIC 9(06).
005400
005500     01  W-NEXT-ID-KIND                PIC X(01).
005600     01  W-NEXT-ID-RETURNED            PIC 9(06).
005700
005800     01  W-CHILD-TALLY                 PIC 9(02) COMP.
005900
006000     01  W-NEW-CHILD-USAGE             PIC S9(05) COMP.
006100
006200 LINKAGE SECTION.
006300     COPY "FDTRANS.CBL".
006400     COPY "WSTABLES.CBL".
006500     COPY "FDCNTRL.CBL".
006600     COPY "WSRESULT.CBL".
006700
006800 PROCEDURE DIVISION USING TRANSACTION-RECORD
006900                           TABLE-CONTROL-COUNTS
007000                           WS-TABLE-AREA
007100                           GD-TABLE-AREA
007200                           BK-TABLE-AREA
007300                           ID-CONTROL-RECORD
007400                           RESULT-AREA.
007500
007600 0100-MAIN-CONTROL.
007700     MOVE SPACES TO RESULT-AREA.
007800     MOVE ZERO TO RES-DETAIL-COUNT.
007900
008000     IF TX-CREATE-BOOKING
008100         PERFORM 0200-CREATE-BOOKING
008200         GO TO 0100-MAIN-CONTROL-EXIT.
008300
008400     PERFORM 0400-CANCEL-BOOKING.
008500
008600 0100-MAIN-CONTROL-EXIT.
008700     EXIT PROGRAM.
008800
008900 0200-CREATE-BOOKING.
009000     PERFORM 0210-VALIDATE-BOOKING-INPUT.
009100     IF RES-WAS-REJECTED
009200         GO TO 0200-CREATE-BOOKING-EXIT.
009300
009400     MOVE TXC-WORKSHOP-ID TO W-SEEK-WS-ID.
009500     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
009600     IF NOT BP-FOUND-WORKSHOP
009700         MOVE "N" TO RES-SUCCESS
009800         MOVE "Workshop not found" TO RES-ERROR-MSG
009900         GO TO 0200-CREATE-BOOKING-EXIT.
010000
010100     IF NOT WS-CUR-FAMILIES (WS-IX) IS LESS THAN
010200                                     WS-MAX-FAMILIES (WS-IX)
010300         MOVE "N" TO RES-SUCCESS
010400         MOVE "No family capacity remaining" TO RES-ERROR-MSG
010500         GO TO 0200-CREATE-BOOKING-EXIT.
010600
010700     COMPUTE W-NEW-CHILD-USAGE =
010800         WS-CUR-CHILDREN (WS-IX) + TXC-CHILD-COUNT.
010900     IF W-NEW-CHILD-USAGE IS GREATER THAN WS-MAX-CHILDREN (WS-IX)
011000         MOVE "N" TO RES-SUCCESS
011100         MOVE "No child capacity remaining" TO RES-ERROR-MSG
011200         GO TO 0200-CREATE-BOOKING-EXIT.
011300
011400*    ALL CHECKS PASSED -- COMMIT THE NEW GUARDIAN, THE NEW
011500*    BOOKING, AND THE WORKSHOP USAGE UPDATE TOGETHER.
011600     MOVE "G" TO W-NEXT-ID-KIND.
011700     PERFORM ASSIGN-NEXT-ID.
011800     ADD 1 TO GD-TABLE-COUNT.
011900     SET GD-IX TO GD-TABLE-COUNT.
012000     MOVE W-NEXT-ID-RETURNED TO GD-ID (GD-IX).
012100     MOVE TXC-GUARDIAN-NAME  TO GD-NAME (GD-IX).
012200     MOVE TXC-GUARDIAN-EMAIL TO GD-EMAIL (GD-IX).
012300     MOVE TXC-GUARDIAN-PHONE TO GD-PHONE (GD-IX).
012400     MOVE TXC-GUARDIAN-ZIP   TO GD-POSTCODE (GD-IX).
012500
012600     MOVE "B" TO W-NEXT-ID-KIND.
012700     PERFORM ASSIGN-NEXT-ID.
012800     ADD 1 TO BK-TABLE-COUNT.
012900     SET BK-IX TO BK-TABLE-COUNT.
013000     MOVE W-NEXT-ID-RETURNED TO BK-ID (BK-IX).
013100     MOVE TXC-WORKSHOP-ID    TO BK-WORKSHOP-ID (BK-IX).
013200     MOVE GD-ID (GD-IX)      TO BK-GUARDIAN-ID (BK-IX).
013300     MOVE "A"                TO BK-STATUS (BK-IX).
013400     MOVE SPACES             TO BK-CANCEL-REASON (BK-IX).
013500     MOVE TXC-CHILD-COUNT    TO BK-CHILD-COUNT (BK-IX).
013600     PERFORM 0220-COPY-ONE-CHILD
013700         THRU 0220-COPY-ONE-CHILD-EXIT
013800         VARYING W-CHILD-TALLY FROM 1 BY 1
013900         UNTIL W-CHILD-TALLY IS GREATER THAN TXC-CHILD-COUNT.
014000
014100     ADD 1 TO WS-CUR-FAMILIES (WS-IX).
014200     ADD TXC-CHILD-COUNT TO WS-CUR-CHILDREN (WS-IX).
014300
014400     MOVE BK-ID (BK-IX) TO RES-ID.
014500     MOVE "Y" TO RES-SUCCESS.
014600
014700 0200-CREATE-BOOKING-EXIT.
014800     EXIT.
014900
015000 0210-VALIDATE-BOOKING-INPUT.
015100     MOVE "Y" TO RES-SUCCESS.
015200
015300     IF TXC-GUARDIAN-NAME IS EQUAL TO SPACES
015400         GO TO 0210-REJECT-BOOKING-INPUT.
015500     IF TXC-GUARDIAN-PHONE IS EQUAL TO SPACES
015600         GO TO 0210-REJECT-BOOKING-INPUT.
015700     IF TXC-GUARDIAN-ZIP IS EQUAL TO SPACES
015800         GO TO 0210-REJECT-BOOKING-INPUT.
015900     IF TXC-GUARDIAN-EMAIL IS EQUAL TO SPACES
016000         GO TO 0210-REJECT-BOOKING-INPUT.
016100     INSPECT TXC-GUARDIAN-EMAIL TALLYING W-CHILD-TALLY
016200         FOR ALL "@".
016300     IF W-CHILD-TALLY IS EQUAL TO ZERO
016400         GO TO 0210-REJECT-BOOKING-INPUT.
016500
016600     IF TXC-CHILD-COUNT IS EQUAL TO ZERO
016700         GO TO 0210-REJECT-BOOKING-INPUT.
016800     IF TXC-CHILD-COUNT IS GREATER THAN 10
016900         GO TO 0210-REJECT-BOOKING-INPUT.
017000
017100     PERFORM 0212-VALIDATE-ONE-CHILD
017200         THRU 0212-VALIDATE-ONE-CHILD-EXIT
017300         VARYING W-CHILD-TALLY FROM 1 BY 1
017400         UNTIL W-CHILD-TALLY IS GREATER THAN TXC-CHILD-COUNT
017500            OR RES-WAS-REJECTED.
017600
017700     GO TO 0210-VALIDATE-BOOKING-INPUT-EXIT.
017800
017900 0210-REJECT-BOOKING-INPUT.
018000     MOVE "N" TO RES-SUCCESS.
018100     MOVE "Invalid booking data provided" TO RES-ERROR-MSG.
018200
018300 0210-VALIDATE-BOOKING-INPUT-EXIT.
018400     EXIT.
018500
018600 0212-VALIDATE-ONE-CHILD.
018700     IF TXC-CHILD-NAME (W-CHILD-TALLY) IS EQUAL TO SPACES
018800         GO TO 0212-REJECT-ONE-CHILD.
018900     IF TXC-CHILD-AGE (W-CHILD-TALLY) IS EQUAL TO ZERO
019000         GO TO 0212-REJECT-ONE-CHILD.
019100     GO TO 0212-VALIDATE-ONE-CHILD-EXIT.
019200
019300 0212-REJECT-ONE-CHILD.
019400     MOVE "N" TO RES-SUCCESS.
019500     MOVE "Invalid booking data provided" TO RES-ERROR-MSG.
019600
019700 0212-VALIDATE-ONE-CHILD-EXIT.
019800     EXIT.
019900
020000 0220-COPY-ONE-CHILD.
020100     MOVE TXC-CHILD-NAME (W-CHILD-TALLY)
020200         TO BK-CHILD-NAME (BK-IX, W-CHILD-TALLY).
020300     MOVE TXC-CHILD-AGE (W-CHILD-TALLY)
020400         TO BK-CHILD-AGE (BK-IX, W-CHILD-TALLY).
020500
020600 0220-COPY-ONE-CHILD-EXIT.
020700     EXIT.
020800
020900 0400-CANCEL-BOOKING.
021000     MOVE TXX-BOOKING-ID TO W-SEEK-BK-ID.
021100     PERFORM FIND-BOOKING-RECORD THRU FIND-BOOKING-RECORD-EXIT.
021200     IF NOT BP-FOUND-BOOKING
021300         MOVE "N" TO RES-SUCCESS
021400         MOVE "Booking not found" TO RES-ERROR-MSG
021500         GO TO 0400-CANCEL-BOOKING-EXIT.
021600
021700     IF TXX-CANCELLER-ADMIN IS EQUAL TO "Y"
021800         GO TO 0410-CANCEL-BOOKING-AUTHORIZED.
021900     IF TXX-CANCELLER-GD-ID IS EQUAL TO BK-GUARDIAN-ID (BK-IX)
022000         GO TO 0410-CANCEL-BOOKING-AUTHORIZED.
022100
022200     MOVE "N" TO RES-SUCCESS.
022300     MOVE "You do not have permission to cancel this booking"
022400         TO RES-ERROR-MSG.
022500     GO TO 0400-CANCEL-BOOKING-EXIT.
022600
022700 0410-CANCEL-BOOKING-AUTHORIZED.
022800     MOVE BK-WORKSHOP-ID (BK-IX) TO W-SEEK-WS-ID.
022900     PERFORM FIND-WORKSHOP-RECORD THRU FIND-WORKSHOP-RECORD-EXIT.
023000     IF NOT BP-FOUND-WORKSHOP
023100         MOVE "N" TO RES-SUCCESS
023200         MOVE "Workshop not found" TO RES-ERROR-MSG
023300         GO TO 0400-CANCEL-BOOKING-EXIT.
023400
023500     COMPUTE W-NEW-CHILD-USAGE =
023600         WS-CUR-CHILDREN (WS-IX) - BK-CHILD-COUNT (BK-IX).
023700     IF W-NEW-CHILD-USAGE IS LESS THAN ZERO
023800         MOVE ZERO TO W-NEW-CHILD-USAGE.
023900     MOVE W-NEW-CHILD-USAGE TO WS-CUR-CHILDREN (WS-IX).
024000
024100     IF WS-CUR-FAMILIES (WS-IX) IS GREATER THAN ZERO
024200         SUBTRACT 1 FROM WS-CUR-FAMILIES (WS-IX).
024300
024400     MOVE "C" TO BK-STATUS (BK-IX).
024500     MOVE TXX-CANCEL-REASON TO BK-CANCEL-REASON (BK-IX).
024600
024700     MOVE BK-ID (BK-IX) TO RES-ID.
024800     MOVE "Y" TO RES-SUCCESS.
024900
025000 0400-CANCEL-BOOKING-EXIT.
025100     EXIT.
025200
025300     COPY "PL-FIND-WORKSHOP.CBL".
025400     COPY "PL-FIND-BOOKING.CBL".
025500     COPY "PL-NEXT-ID.CBL".
