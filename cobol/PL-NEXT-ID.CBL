000100*----------------------------------------------------------------
000200*  PL-NEXT-ID.CBL
000300*  BUMPS THE APPROPRIATE LAST-ID-ISSUED COUNTER IN
000400*  ID-CONTROL-RECORD AND HANDS THE NEW NUMBER BACK IN
000500*  W-NEXT-ID-RETURNED.  THE CALLER SETS W-NEXT-ID-KIND TO "W",
000600*  "G" OR "B" FIRST TO SAY WHICH COUNTER IS WANTED.  THIS IS THE
000700*  ONE PLACE IN THE WHOLE SYSTEM THAT TOUCHES THE ID-CONTROL
000800*  COUNTERS -- EVERY PROCESSING PROGRAM THAT ASSIGNS A NEW
000900*  WORKSHOP, GUARDIAN OR BOOKING NUMBER COPIES THIS IN.
001000*----------------------------------------------------------------
001100*  04/06/09  RHT  ORIGINAL.
001200*----------------------------------------------------------------
001300 ASSIGN-NEXT-ID.
001400     IF W-NEXT-ID-KIND IS EQUAL TO "W"
001500         ADD 1 TO IC-LAST-WORKSHOP-ID
001600         MOVE IC-LAST-WORKSHOP-ID TO W-NEXT-ID-RETURNED
001700         GO TO ASSIGN-NEXT-ID-EXIT.
001800
001900     IF W-NEXT-ID-KIND IS EQUAL TO "G"
002000         ADD 1 TO IC-LAST-GUARDIAN-ID
002100         MOVE IC-LAST-GUARDIAN-ID TO W-NEXT-ID-RETURNED
002200         GO TO ASSIGN-NEXT-ID-EXIT.
002300
002400     ADD 1 TO IC-LAST-BOOKING-ID.
002500     MOVE IC-LAST-BOOKING-ID TO W-NEXT-ID-RETURNED.
002600
002700 ASSIGN-NEXT-ID-EXIT.
002800     EXIT.
