000100*----------------------------------------------------------------
000200*  PROGRAM-ID.  WORKSHOP-LISTING
000300*  AUTHOR.      C. M. OKAFOR
000400*  INSTALLATION. FLOWERPOT WORKSHOP CENTER -- DATA PROCESSING
000500*  DATE-WRITTEN. 02/05/02
000600*  DATE-COMPILED.
000700*  SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*----------------------------------------------------------------
000900*  ANSWERS THE VAWS TRANSACTION -- LISTS EVERY WORKSHOP DATED ON
001000*  OR AFTER THE SUPPLIED CURRENT DATE, ASCENDING BY DATE THEN
001100*  START TIME, WITH REMAINING FAMILY AND CHILD SLOTS.  THE SORT
001200*  IS DONE THE SAME WAY THE OLD DEDUCTIBLES REPORT SORTS PAID
001300*  VOUCHERS -- AN INPUT PROCEDURE RELEASES THE QUALIFYING
001400*  WORKSHOPS, THE OUTPUT PROCEDURE BUILDS THE DETAIL LINES.
001500*----------------------------------------------------------------
001600*  CHANGE LOG
001700*----------------------------------------------------------------
001800*  02/05/02  CMO  ORIGINAL.                                           ORIG
001900*  02/11/02  CMO  CR-0098 -- WIRED INTO booking-system.cob IN      CR-0098
002000*                  PLACE OF THE SKIPPED VAWS TRANSACTION.
002100*  09/30/98  RHT  Y2K -- DATE COMPARE IS A STRAIGHT CCYYMMDD           Y2K
002200*                  NUMERIC COMPARE.  NO CHANGE REQUIRED.
002300*----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. workshop-listing.
002600 AUTHOR. C. M. OKAFOR.
002700 INSTALLATION. FLOWERPOT WORKSHOP CENTER.
002800 DATE-WRITTEN. 02/05/02.
002900 DATE-COMPILED.
003000 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SORT-WS-FILE ASSIGN TO "workshop-sort.tmp".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300     SD  SORT-WS-FILE.
004400     01  SORT-WS-RECORD.
004500         05  SW-DATE                   PIC 9(08).
004600         05  SW-TIME                   PIC 9(04).
004700         05  SW-ID                     PIC 9(06).
004800         05  SW-TITLE                  PIC X(40).
004900         05  SW-LOCATION               PIC X(30).
005000         05  SW-REMAIN-FAMILIES        PIC 9(04).
005100         05  SW-REMAIN-CHILDREN        PIC 9(04).
005200
005300 WORKING-STORAGE SECTION.
005400     01  W-SORT-END-OF-FILE            PIC X(01).
005500         88  WL-SORT-END-OF-FILE       VALUE "Y".
005600
005700     01  W-REMAIN-FAMILIES             PIC S9(05) COMP.
005800     01  W-REMAIN-CHILDREN             PIC S9(05) COMP.
005900     01  W-LISTED-COUNT                PIC 9(04) COMP.
006000
006100 LINKAGE SECTION.
006200     COPY "FDTRANS.CBL".
006300     COPY "WSTABLES.CBL".
006400     COPY "WSRESULT.CBL".
006500
006600 PROCEDURE DIVISION USING TRANSACTION-RECORD
006700                           TABLE-CONTROL-COUNTS
006800                           WS-TABLE-AREA
006900                           RESULT-AREA.
007000
007100 0100-MAIN-CONTROL.
007200     MOVE SPACES TO RESULT-AREA.
007300     MOVE ZERO TO RES-DETAIL-COUNT.
007400     MOVE ZERO TO W-LISTED-COUNT.
007500
007600     SORT SORT-WS-FILE
007700         ON ASCENDING KEY SW-DATE SW-TIME
007800         INPUT PROCEDURE IS 0200-RELEASE-QUALIFYING-WORKSHOPS
007900         OUTPUT PROCEDURE IS 0300-RETURN-SORTED-WORKSHOPS.
008000
008100     IF RES-DETAIL-COUNT IS LESS THAN 200
008200         ADD 1 TO RES-DETAIL-COUNT
008300         SET RES-DETAIL-IX TO RES-DETAIL-COUNT
008400         STRING "WORKSHOPS LISTED: " DELIMITED BY SIZE
008500                W-LISTED-COUNT       DELIMITED BY SIZE
008600             INTO RES-DETAIL-LINE (RES-DETAIL-IX).
008700
008800     MOVE W-LISTED-COUNT TO RES-ID.
008900     MOVE "Y" TO RES-SUCCESS.
009000
009100 0100-MAIN-CONTROL-EXIT.
009200     EXIT PROGRAM.
009300
009400 0200-RELEASE-QUALIFYING-WORKSHOPS.
009500     PERFORM 0210-TEST-ONE-WORKSHOP
009600         THRU 0210-TEST-ONE-WORKSHOP-EXIT
009700         VARYING WS-IX FROM 1 BY 1
009800         UNTIL WS-IX IS GREATER THAN WS-TABLE-COUNT.
009900
010000 0200-RELEASE-QUALIFYING-WORKSHOPS-EXIT.
010100     EXIT.
010200
010300 0210-TEST-ONE-WORKSHOP.
010400     IF WS-DATE (WS-IX) IS LESS THAN TXA-CURRENT-DATE
010500         GO TO 0210-TEST-ONE-WORKSHOP-EXIT.
010600
010700     COMPUTE W-REMAIN-FAMILIES =
010800         WS-MAX-FAMILIES (WS-IX) - WS-CUR-FAMILIES (WS-IX).
010900     IF W-REMAIN-FAMILIES IS LESS THAN ZERO
011000         MOVE ZERO TO W-REMAIN-FAMILIES.
011100     COMPUTE W-REMAIN-CHILDREN =
011200         WS-MAX-CHILDREN (WS-IX) - WS-CUR-CHILDREN (WS-IX).
011300     IF W-REMAIN-CHILDREN IS LESS THAN ZERO
011400         MOVE ZERO TO W-REMAIN-CHILDREN.
011500
011600     MOVE WS-DATE (WS-IX)     TO SW-DATE.
011700     MOVE WS-TIME (WS-IX)     TO SW-TIME.
011800     MOVE WS-ID (WS-IX)       TO SW-ID.
011900     MOVE WS-TITLE (WS-IX)    TO SW-TITLE.
012000     MOVE WS-LOCATION (WS-IX) TO SW-LOCATION.
012100     MOVE W-REMAIN-FAMILIES   TO SW-REMAIN-FAMILIES.
012200     MOVE W-REMAIN-CHILDREN   TO SW-REMAIN-CHILDREN.
012300     RELEASE SORT-WS-RECORD.
012400
012500 0210-TEST-ONE-WORKSHOP-EXIT.
012600     EXIT.
012700
012800 0300-RETURN-SORTED-WORKSHOPS.
012900     MOVE "N" TO W-SORT-END-OF-FILE.
013000     RETURN SORT-WS-FILE
013100         AT END MOVE "Y" TO W-SORT-END-OF-FILE.
013200     PERFORM 0310-EMIT-ONE-DETAIL-LINE
013300         THRU 0310-EMIT-ONE-DETAIL-LINE-EXIT
013400         UNTIL WL-SORT-END-OF-FILE.
013500
013600 0300-RETURN-SORTED-WORKSHOPS-EXIT.
013700     EXIT.
013800
013900 0310-EMIT-ONE-DETAIL-LINE.
014000     ADD 1 TO W-LISTED-COUNT.
014100     IF RES-DETAIL-COUNT IS LESS THAN 200
014200         ADD 1 TO RES-DETAIL-COUNT
014300         SET RES-DETAIL-IX TO RES-DETAIL-COUNT
014400         STRING SW-ID         DELIMITED BY SIZE
014500                " "           DELIMITED BY SIZE
014600                SW-TITLE      DELIMITED BY SIZE
014700                " "           DELIMITED BY SIZE
014800                SW-DATE       DELIMITED BY SIZE
014900                " "           DELIMITED BY SIZE
015000                SW-TIME       DELIMITED BY SIZE
015100                " "           DELIMITED BY SIZE
015200                SW-LOCATION   DELIMITED BY SIZE
015300                " FAM-LEFT="  DELIMITED BY SIZE
015400                SW-REMAIN-FAMILIES DELIMITED BY SIZE
015500                " CHD-LEFT="  DELIMITED BY SIZE
015600                SW-REMAIN-CHILDREN DELIMITED BY SIZE
015700             INTO RES-DETAIL-LINE (RES-DETAIL-IX).
015800
015900     RETURN SORT-WS-FILE
016000         AT END MOVE "Y" TO W-SORT-END-OF-FILE.
016100
016200 0310-EMIT-ONE-DETAIL-LINE-EXIT.
016300     EXIT.
