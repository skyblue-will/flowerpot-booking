000100*----------------------------------------------------------------
000200*  PROGRAM-ID.  GUARDIAN-REGISTRATION
000300*  AUTHOR.      R. H. TILLMAN
000400*  INSTALLATION. FLOWERPOT WORKSHOP CENTER -- DATA PROCESSING
000500*  DATE-WRITTEN. 03/09/09
000600*  DATE-COMPILED.
000700*  SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*----------------------------------------------------------------
000900*  HANDLES THE TWO GUARDIAN-SIDE TRANSACTIONS -- RGGD REGISTERS A
001000*  GUARDIAN (IDEMPOTENT ON E-MAIL) AND LKBK ATTACHES A LIST OF
001100*  EXISTING BOOKINGS TO A GUARDIAN.  LKBK IS CHECKED IN FULL
001200*  BEFORE ANY BOOKING IS ACTUALLY RE-POINTED, SO A FAILURE PART
001300*  WAY THROUGH THE LIST LEAVES THE BOOKING MASTER UNTOUCHED EVEN
001400*  THOUGH THE LOG LINE SHOWS HOW FAR THE LIST GOT.
001500*----------------------------------------------------------------
001600*  CHANGE LOG
001700*----------------------------------------------------------------
001800*  03/09/09  RHT  ORIGINAL -- REGISTER-GUARDIAN ONLY.                 ORIG
001900*  04/02/09  RHT  ADDED LINK-BOOKINGS-TO-GUARDIANS.                    CHG
002000*  09/30/98  RHT  Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM.  NO       Y2K
002100*                  CHANGE REQUIRED.
002200*  11/02/13  RHT  CR-0244 -- REGISTER-GUARDIAN NOW USES THE        CR-0244
002300*                  CASE-FOLDED E-MAIL LOOK-UP IN PL-FIND-GUARDIAN.
002400*  02/14/18  JKN  CR-0308 -- FIND-GUARDIAN-RECORD AND              CR-0308
002500*                  FIND-BOOKING-RECORD WERE PERFORMED WITHOUT A
002600*                  THRU, SO THE LOOP/BY-ID LOGIC THAT SETS THE FOUND
002700*                  FLAG WAS NEVER REACHED.  ALL CALLS IN THIS
002800*                  PROGRAM NOW PERFORM THRU THE PROPER -EXIT
002900*                  PARAGRAPH.
003000*----------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. guardian-registration.
003300 AUTHOR. R. H. TILLMAN.
003400 INSTALLATION. FLOWERPOT WORKSHOP CENTER.
003500 DATE-WRITTEN. 03/09/09.
003600 DATE-COMPILED.
003700 SECURITY. UNCLASSIFIED -- INTERNAL USE ONLY.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600     01  W-FOUND-GUARDIAN-RECORD       PIC X(01).
004700         88  GR-FOUND-GUARDIAN         VALUE "Y".
004800     01  W-SEEK-GD-ID                  PIC 9(06).
004900     01  W-SEEK-GD-EMAIL               PIC X(40).
005000     01  W-FOLD-EMAIL-1                PIC X(40).
005100     01  W-FOLD-EMAIL-2                PIC X(40).
005200
005300     01  W-FOUND-BOOKING-RECORD        PIC X(01).
005400         88  GR-FOUND-BOOKING          VALUE "Y".
005500     01  W-SEEK-BK-ID                  PIC 9(06).
005600
005700     01  W-NEXT-ID-KIND                PIC X(01).
005800     01  W-NEXT-ID-RETURNED            PIC 9(06).
005900
006000     01  W-AT-SIGN-COUNT               PIC 9(02) COMP.
006100
006200     01  W-LINK-TALLY                  PIC 9(02) COMP.
006300     01  W-LINK-FAILED                 PIC X(01).
006400         88  GR-LINK-FAILED            VALUE "Y".
006500     01  W-LINK-OK-COUNT                PIC 9(02) COMP.
006600     01  W-LINK-OK-BK-ID OCCURS 10 TIMES
006700                         PIC 9(06).
006800
006900 LINKAGE SECTION.
007000     COPY "FDTRANS.CBL".
007100     COPY "WSTABLES.CBL".
007200     COPY "FDCNTRL.CBL".
007300     COPY "WSRESULT.CBL".
007400
007500 PROCEDURE DIVISION USING TRANSACTION-RECORD
007600                           TABLE-CONTROL-COUNTS
007700                           GD-TABLE-AREA
007800                           BK-TABLE-AREA
007900                           ID-CONTROL-RECORD
008000                           RESULT-AREA.
008100
008200 0100-MAIN-CONTROL.
008300     MOVE SPACES TO RESULT-AREA.
008400     MOVE ZERO TO RES-DETAIL-COUNT.
008500
008600     IF TX-REGISTER-GUARDIAN
008700         PERFORM 0200-REGISTER-GUARDIAN
008800         GO TO 0100-MAIN-CONTROL-EXIT.
008900
009000     PERFORM 0300-LINK-BOOKINGS-TO-GUARDIANS.
009100
009200 0100-MAIN-CONTROL-EXIT.
009300     EXIT PROGRAM.
009400
009500 0200-REGISTER-GUARDIAN.
009600     IF TXR-GUARDIAN-NAME IS EQUAL TO SPACES
009700         GO TO 0200-REJECT-GUARDIAN.
009800     IF TXR-GUARDIAN-PHONE IS EQUAL TO SPACES
009900         GO TO 0200-REJECT-GUARDIAN.
010000     IF TXR-GUARDIAN-ZIP IS EQUAL TO SPACES
010100         GO TO 0200-REJECT-GUARDIAN.
010200     IF TXR-GUARDIAN-EMAIL IS EQUAL TO SPACES
010300         GO TO 0200-REJECT-GUARDIAN.
010400     INSPECT TXR-GUARDIAN-EMAIL TALLYING W-AT-SIGN-COUNT
010500         FOR ALL "@".
010600     IF W-AT-SIGN-COUNT IS EQUAL TO ZERO
010700         GO TO 0200-REJECT-GUARDIAN.
010800
010900     MOVE ZERO TO W-SEEK-GD-ID.
011000     MOVE TXR-GUARDIAN-EMAIL TO W-SEEK-GD-EMAIL.
011100     PERFORM FIND-GUARDIAN-RECORD THRU FIND-GUARDIAN-RECORD-EXIT.
011200     IF GR-FOUND-GUARDIAN
011300         MOVE W-SEEK-GD-ID TO RES-ID
011400         MOVE "Y" TO RES-SUCCESS
011500         GO TO 0200-REGISTER-GUARDIAN-EXIT.
011600
011700     MOVE "G" TO W-NEXT-ID-KIND.
011800     PERFORM ASSIGN-NEXT-ID.
011900     ADD 1 TO GD-TABLE-COUNT.
012000     SET GD-IX TO GD-TABLE-COUNT.
012100     MOVE W-NEXT-ID-RETURNED TO GD-ID (GD-IX).
012200     MOVE TXR-GUARDIAN-NAME  TO GD-NAME (GD-IX).
012300     MOVE TXR-GUARDIAN-EMAIL TO GD-EMAIL (GD-IX).
012400     MOVE TXR-GUARDIAN-PHONE TO GD-PHONE (GD-IX).
012500     MOVE TXR-GUARDIAN-ZIP   TO GD-POSTCODE (GD-IX).
012600
012700     MOVE W-NEXT-ID-RETURNED TO RES-ID.
012800     MOVE "Y" TO RES-SUCCESS.
012900     GO TO 0200-REGISTER-GUARDIAN-EXIT.
013000
013100 0200-REJECT-GUARDIAN.
013200     MOVE "N" TO RES-SUCCESS.
013300     MOVE "Invalid guardian data provided" TO RES-ERROR-MSG.
013400
013500 0200-REGISTER-GUARDIAN-EXIT.
013600     EXIT.
013700
013800 0300-LINK-BOOKINGS-TO-GUARDIANS.
013900     IF TXL-GUARDIAN-ID IS EQUAL TO ZERO
014000         MOVE "N" TO RES-SUCCESS
014100         MOVE "Invalid link request" TO RES-ERROR-MSG
014200         GO TO 0300-LINK-BOOKINGS-TO-GUARDIANS-EXIT.
014300     IF TXL-BOOKING-COUNT IS EQUAL TO ZERO
014400         MOVE "N" TO RES-SUCCESS
014500         MOVE "Invalid link request" TO RES-ERROR-MSG
014600         GO TO 0300-LINK-BOOKINGS-TO-GUARDIANS-EXIT.
014700
014800     MOVE TXL-GUARDIAN-ID TO W-SEEK-GD-ID.
014900     MOVE SPACES TO W-SEEK-GD-EMAIL.
015000     PERFORM FIND-GUARDIAN-RECORD THRU FIND-GUARDIAN-RECORD-EXIT.
015100     IF NOT GR-FOUND-GUARDIAN
015200         MOVE "N" TO RES-SUCCESS
015300         MOVE "Guardian not found" TO RES-ERROR-MSG
015400         GO TO 0300-LINK-BOOKINGS-TO-GUARDIANS-EXIT.
015500
015600*    PASS ONE -- CHECK EVERY BOOKING ID WITHOUT CHANGING ANYTHING.
015700*    STOP AT THE FIRST FAILURE BUT KEEP THE LIST OF IDS THAT
015800*    WOULD HAVE LINKED CLEANLY BEFORE IT.
015900     MOVE "N" TO W-LINK-FAILED.
016000     MOVE ZERO TO W-LINK-OK-COUNT.
016100     PERFORM 0310-CHECK-ONE-BOOKING-ID
016200         THRU 0310-CHECK-ONE-BOOKING-ID-EXIT
016300         VARYING W-LINK-TALLY FROM 1 BY 1
016400         UNTIL W-LINK-TALLY IS GREATER THAN TXL-BOOKING-COUNT
016500            OR GR-LINK-FAILED.
016600
016700     PERFORM 0320-EMIT-ONE-LINKED-ID
016800         THRU 0320-EMIT-ONE-LINKED-ID-EXIT
016900         VARYING W-LINK-TALLY FROM 1 BY 1
017000         UNTIL W-LINK-TALLY IS GREATER THAN W-LINK-OK-COUNT.
017100
017200     IF GR-LINK-FAILED
017300         GO TO 0300-LINK-BOOKINGS-TO-GUARDIANS-EXIT.
017400
017500*    PASS TWO -- EVERY ID CHECKED CLEAN, SO COMMIT THEM ALL.
017600     PERFORM 0330-STORE-ONE-LINK
017700         THRU 0330-STORE-ONE-LINK-EXIT
017800         VARYING W-LINK-TALLY FROM 1 BY 1
017900         UNTIL W-LINK-TALLY IS GREATER THAN W-LINK-OK-COUNT.
018000
018100     MOVE TXL-GUARDIAN-ID TO RES-ID.
018200     MOVE "Y" TO RES-SUCCESS.
018300
018400 0300-LINK-BOOKINGS-TO-GUARDIANS-EXIT.
018500     EXIT.
018600
018700 0310-CHECK-ONE-BOOKING-ID.
018800     IF TXL-BOOKING-ID (W-LINK-TALLY) IS EQUAL TO ZERO
018900         MOVE "Y" TO W-LINK-FAILED
019000         MOVE "N" TO RES-SUCCESS
019100         MOVE "Invalid link request" TO RES-ERROR-MSG
019200         GO TO 0310-CHECK-ONE-BOOKING-ID-EXIT.
019300
019400     MOVE TXL-BOOKING-ID (W-LINK-TALLY) TO W-SEEK-BK-ID.
019500     PERFORM FIND-BOOKING-RECORD THRU FIND-BOOKING-RECORD-EXIT.
019600     IF NOT GR-FOUND-BOOKING
019700         MOVE "Y" TO W-LINK-FAILED
019800         MOVE "N" TO RES-SUCCESS
019900         MOVE "Booking not found" TO RES-ERROR-MSG
020000         GO TO 0310-CHECK-ONE-BOOKING-ID-EXIT.
020100
020200     IF BK-GUARDIAN-ID (BK-IX) IS EQUAL TO ZERO
020300         GO TO 0310-ACCEPT-ONE-BOOKING-ID.
020400     IF BK-GUARDIAN-ID (BK-IX) IS EQUAL TO TXL-GUARDIAN-ID
020500         GO TO 0310-ACCEPT-ONE-BOOKING-ID.
020600
020700     MOVE "Y" TO W-LINK-FAILED.
020800     MOVE "N" TO RES-SUCCESS.
020900     MOVE "Booking already linked to a different guardian"
021000         TO RES-ERROR-MSG.
021100     GO TO 0310-CHECK-ONE-BOOKING-ID-EXIT.
021200
021300 0310-ACCEPT-ONE-BOOKING-ID.
021400     ADD 1 TO W-LINK-OK-COUNT.
021500     MOVE TXL-BOOKING-ID (W-LINK-TALLY)
021600         TO W-LINK-OK-BK-ID (W-LINK-OK-COUNT).
021700
021800 0310-CHECK-ONE-BOOKING-ID-EXIT.
021900     EXIT.
022000
022100 0320-EMIT-ONE-LINKED-ID.
022200     IF RES-DETAIL-COUNT IS GREATER THAN 199
022300         GO TO 0320-EMIT-ONE-LINKED-ID-EXIT.
022400     ADD 1 TO RES-DETAIL-COUNT.
022500     SET RES-DETAIL-IX TO RES-DETAIL-COUNT.
022600     STRING "LINKED BK=" DELIMITED BY SIZE
022700            W-LINK-OK-BK-ID (W-LINK-TALLY) DELIMITED BY SIZE
022800         INTO RES-DETAIL-LINE (RES-DETAIL-IX).
022900
023000 0320-EMIT-ONE-LINKED-ID-EXIT.
023100     EXIT.
023200
023300 0330-STORE-ONE-LINK.
023400     MOVE W-LINK-OK-BK-ID (W-LINK-TALLY) TO W-SEEK-BK-ID.
023500     PERFORM FIND-BOOKING-RECORD THRU FIND-BOOKING-RECORD-EXIT.
023600     MOVE TXL-GUARDIAN-ID TO BK-GUARDIAN-ID (BK-IX).
023700
023800 0330-STORE-ONE-LINK-EXIT.
023900     EXIT.
024000
024100     COPY "PL-FIND-GUARDIAN.CBL".
024200     COPY "PL-FIND-BOOKING.CBL".
024300     COPY "PL-NEXT-ID.CBL".
