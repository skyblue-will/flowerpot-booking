000100*----------------------------------------------------------------
000200*  SLWKSHP.CBL  --  SELECT CLAUSE FOR THE WORKSHOP MASTER FILE.
000300*----------------------------------------------------------------
000400 SELECT WORKSHOP-FILE
000500     ASSIGN TO WORKSHOPS
000600     ORGANIZATION IS LINE SEQUENTIAL.
