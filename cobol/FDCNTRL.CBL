000100*----------------------------------------------------------------
000200*  FDCNTRL.CBL
000300*  FD AND RECORD LAYOUT FOR THE ID-CONTROL FILE -- ONE RECORD,
000400*  CARRYING THE LAST ID ASSIGNED TO EACH OF THE THREE MASTERS.
000500*  REPLACES THE OLD ONE-COUNTER CONTROL-FILE (SEE
000600*  id-control-maintenance.cob CHANGE LOG).
000700*----------------------------------------------------------------
000800 FD  ID-CONTROL-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORDING MODE IS F.
001100
001200 01  ID-CONTROL-RECORD.
001300     05  IC-KEY                    PIC 9(01).
001400     05  IC-LAST-WORKSHOP-ID       PIC 9(06).
001500     05  IC-LAST-GUARDIAN-ID       PIC 9(06).
001600     05  IC-LAST-BOOKING-ID        PIC 9(06).
001700     05  FILLER                    PIC X(61).
